000100*--------------------------------------------------------------*
000110*                                                              *
000120*      nacwerrh.cpy                                            *
000130*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000140*                                                              *
000150* Element of the NACT ledger-posting suite.                    *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190*    DESCRIPTION
000200*
000210*    LINKAGE interface passed on every CALL to NACT04, the
000220*    common error/abend handler shared by NACT01, NACT02 and
000230*    NACT03. The calling program fills in its own name, the
000240*    paragraph and file it was working in, the file status it
000250*    got back, a one-line message and a severity, then CALLs
000260*    NACT04. A WARNING severity is logged to SYSOUT and control
000270*    returns to the caller; a FATAL severity is logged and the
000280*    job is abended.
000290*
000300*    AMENDMENT HISTORY
000310*
000320*     DATE       AUTHOR   CHANGE-REQ   DESCRIPTION
000330*     09/14/88   RPW      CR-0041      ORIGINAL LAYOUT
000340*     02/02/99   THL      CR-1184      Y2K REVIEW - NO DATE
000350*                                      FIELDS ON THIS RECORD,
000360*                                      NO CHANGE REQUIRED
000370*     03/11/02   THL      CR-1389      WIDENED WS-ERRH-PROGRAM
000380*                                      USAGE NOTES - NACT04 NOW
000390*                                      SPLITS IT INTO A PREFIX
000400*                                      AND TWO-DIGIT SUFFIX TO
000410*                                      BUILD THE ABEND CODE, SEE
000420*                                      NACT04 WORKING-STORAGE
000430*
000440     05  WS-ERRH-INTERFACE.
000450         10  WS-ERRH-PROGRAM           PIC X(08).
000460         10  WS-ERRH-PARAGRAPH         PIC X(08).
000470         10  WS-ERRH-FILE-NAME         PIC X(08).
000480         10  WS-ERRH-FILE-STATUS       PIC X(02).
000490         10  WS-ERRH-MESSAGE           PIC X(60).
000500         10  WS-ERRH-SEVERITY          PIC X(01).
000510             88  ERRH-SEVERITY-WARNING VALUE 'W'.
000520             88  ERRH-SEVERITY-FATAL   VALUE 'F'.
000530         10  FILLER                    PIC X(10).
000540