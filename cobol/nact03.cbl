000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    NACT03.
000120 AUTHOR.        R P WOJCIK.
000130 INSTALLATION.  IBM HURSLEY.
000140 DATE-WRITTEN.  SEPTEMBER 1988.
000150 DATE-COMPILED.
000160 SECURITY.      NONCONFIDENTIAL.
000170*
000180*--------------------------------------------------------------*
000190*                                                              *
000200*      nact03.cbl                                              *
000210*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000220*                                                              *
000230* Element of the NACT ledger-posting suite.                    *
000240*                                                              *
000250*--------------------------------------------------------------*
000260*
000270*    DESCRIPTION
000280*
000290* The transfer-posting report writer. NACT02 calls this program
000300* once for every transfer request it processes, with
000310* CA-RPT-FUNCTION set to 'D' - the detail line is printed
000320* immediately and the transfer is folded into an in-memory
000330* per-customer subtotal table, since TRANSFER-REQUEST-IN is not
000340* guaranteed to arrive sorted by CUST-ID. When NACT02 has read
000350* its last request it calls us once more with CA-RPT-FUNCTION
000360* set to 'E' - the subtotal table is sorted into CUST-ID
000370* sequence, printed, the run totals are printed and the report
000380* is closed.
000390*
000400*    AMENDMENT HISTORY
000410*
000420*     DATE       AUTHOR   CHANGE-REQ   DESCRIPTION
000430*
000440*     09/14/88   RPW      CR-0041      ORIGINAL PROGRAM -
000450*                                      DETAIL LINE AND FINAL
000460*                                      TOTALS ONLY, NO
000470*                                      PER-CUSTOMER SUBTOTAL
000480*                                      TABLE YET
000490*     06/06/92   RPW      CR-0488      ADDED THE SUBTOTAL
000500*                                      TABLE AND THE EXCHANGE
000510*                                      SORT THAT PUTS IT INTO
000520*                                      CUST-ID SEQUENCE BEFORE
000530*                                      PRINTING
000540*     02/02/99   THL      CR-1184      Y2K REVIEW - RUN-DATE
000550*                                      HEADING WIDENED TO A
000560*                                      FULL 4-DIGIT YEAR
000570*     07/23/03   RPW      CR-1421      ADDED THE UPSI-0 DEBUG
000580*                                      DISPLAY OF THE GRAND
000590*                                      TOTAL'S PACKED BYTES IN
000600*                                      500-WRITE-TOTALS, TO
000610*                                      HELP OPERATIONS CONFIRM
000620*                                      A SUSPECT UNPACK
000630*     04/02/03   RPW      CR-1447      NEW 510-WRITE-REJECT-
000640*                                      BREAKDOWN PRINTS THE
000650*                                      REJECTED COUNT UNDER EACH
000660*                                      REASON NACT02 NOW HANDS
000670*                                      US ON THE END-OF-RUN CALL
000680*                                      (SEE CA-RPT-REJECT-
000690*                                      TOTALS IN NACCRPT)
000700*
000710*    FILES
000720*
000730*     TRANSFER-POSTING-REPORT - ONE DETAIL LINE PER REQUEST,
000740*                               THE SORTED SUBTOTAL TABLE AND
000750*                               THE RUN TOTALS
000760*
000770*    COPYBOOKS
000780*
000790*     NACWLITS - Common working storage (supplies the subtotal
000800*                table size limit).
000810*     NACWERRH - Working storage passed to the Error Handler.
000820*     NACCRPT  - Linkage passed in by the caller.
000830*
000840 ENVIRONMENT DIVISION.
000850 CONFIGURATION SECTION.
000860 SOURCE-COMPUTER. IBM-370.
000870 OBJECT-COMPUTER. IBM-370.
000880 SPECIAL-NAMES.
000890     C01 IS TOP-OF-FORM
000900     UPSI-0 ON  STATUS IS WS-DEBUG-TRACE-ON
000910            OFF STATUS IS WS-DEBUG-TRACE-OFF.
000920*
000930 INPUT-OUTPUT SECTION.
000940 FILE-CONTROL.
000950*
000960     SELECT TRANSFER-POSTING-REPORT ASSIGN TO TRANRPT
000970         ACCESS IS SEQUENTIAL
000980         FILE STATUS  IS  WS-FS-TRAN-RPT.
000990*
001000 DATA DIVISION.
001010 FILE SECTION.
001020*
001030 FD  TRANSFER-POSTING-REPORT
001040     RECORDING MODE IS F.
001050 01  TRAN-RPT-LINE                 PIC X(132).
001060*
001070 WORKING-STORAGE SECTION.
001080*
001090*    Store eye-catcher details to aid dump reading
001100*
001110 01  WS-DEBUG-DETAILS.
001120     05  FILLER                     PIC X(32)
001130           VALUE 'NACT03-------WORKING STORAGE  '.
001140     05  WS-PROGRAM-NAME            PIC X(08) VALUE 'NACT03'.
001150     05  FILLER                     PIC X(01) VALUE SPACE.
001160*
001170*    FILE STATUS BYTE FOR THE ONE FILE THIS PROGRAM OWNS
001180*
001190 01  WS-FILE-STATUSES.
001200     05  WS-FS-TRAN-RPT            PIC X(02) VALUE '00'.
001210     05  FILLER                    PIC X(02).
001220*
001230*    WS-FIRST-CALL-SW tells 100-FIRST-CALL-CHECK whether the
001240*    report still needs opening and heading up - NACT02 calls
001250*    this program once per request, not once per run.
001260*
001270 01  WS-SWITCHES.
001280     05  WS-FIRST-CALL-SW          PIC X(01) VALUE 'Y'.
001290         88  FIRST-CALL            VALUE 'Y'.
001300         88  NOT-FIRST-CALL        VALUE 'N'.
001310     05  WS-SUBTOTAL-FOUND-SW      PIC X(01) VALUE 'N'.
001320         88  SUBTOTAL-FOUND        VALUE 'Y'.
001330         88  SUBTOTAL-NOT-FOUND    VALUE 'N'.
001340     05  FILLER                    PIC X(01).
001350*
001360 01  ABEND-PROGRAM.
001370     05  WS-ABEND-PROGRAM-PREFIX   PIC X(04) VALUE 'NACT'.
001380     05  FILLER                    PIC X(04) VALUE '04  '.
001390*
001400*    Run date and time - stamped on the report heading the
001410*    first time this program is called.
001420*
001430 01  WS-CURRENT-DATE.
001440     05  WS-CURR-DATE-CCYYMMDD     PIC 9(08).
001450     05  WS-CURR-DATE-R REDEFINES WS-CURR-DATE-CCYYMMDD.
001460         10  WS-CURR-DT-CCYY       PIC 9(04).
001470         10  WS-CURR-DT-MM         PIC 9(02).
001480         10  WS-CURR-DT-DD         PIC 9(02).
001490 01  WS-CURRENT-TIME.
001500     05  WS-CURR-TIME-HHMMSSCC     PIC 9(08).
001510     05  WS-CURR-TIME-R REDEFINES WS-CURR-TIME-HHMMSSCC.
001520         10  WS-CURR-TM-HH         PIC 9(02).
001530         10  WS-CURR-TM-MN         PIC 9(02).
001540         10  WS-CURR-TM-SS         PIC 9(02).
001550         10  WS-CURR-TM-CC         PIC 9(02).
001560*
001570*    Debug view of the grand total amount - displayed only
001580*    when the UPSI-0 trace switch is up, to confirm the
001590*    packed bytes NACT02 handed us unpacked correctly.
001600*
001610 01  WS-RPT-DEBUG-AMOUNT.
001620     05  WS-RPT-NET-WORK           PIC S9(13)V99 COMP-3
001630                                   VALUE ZERO.
001640     05  WS-RPT-NET-WORK-X REDEFINES WS-RPT-NET-WORK
001650                                   PIC X(08).
001660*
001670*    Common literals - we only need the table-size limit.
001680*
001690 01  FILLER.
001700     05  FILLER                    PIC X(36) VALUE
001710        '********  NACWLITS COPYBOOK  *******'.
001720     COPY NACWLITS.
001730*
001740*    The interface to the Error Handler program
001750*
001760 01  FILLER.
001770     05  FILLER                    PIC X(36) VALUE
001780        '********  NACWERRH COPYBOOK  *******'.
001790     COPY NACWERRH.
001800*
001810*    The per-customer subtotal table - one entry per distinct
001820*    CUST-ID seen this run, built in arrival order and sorted
001830*    into CUST-ID sequence by 300-SORT-SUBTOTALS at end-of-run.
001840*
001850 01  WS-SUBTOTAL-CONTROL.
001860     05  WS-SUBTOTAL-COUNT         PIC 9(05) COMP VALUE ZERO.
001870     05  FILLER                    PIC X(02).
001880 01  CUST-SUBTOTAL-TABLE.
001890     05  CUST-SUBTOTAL-ENTRY OCCURS WS-LITS-MAX-CUSTOMERS
001900                             TIMES INDEXED BY SX TX.
001910         10  SUB-CUST-ID           PIC X(10).
001920         10  SUB-COUNT             PIC 9(05) COMP.
001930         10  SUB-AMOUNT            PIC S9(13)V99 COMP-3.
001940         10  FILLER                PIC X(01).
001950*
001960*    Swap area used by the exchange sort
001970*
001980 01  WS-SUBTOTAL-SWAP.
001990     05  SWP-CUST-ID               PIC X(10).
002000     05  SWP-COUNT                 PIC 9(05) COMP.
002010     05  SWP-AMOUNT                PIC S9(13)V99 COMP-3.
002020     05  FILLER                    PIC X(01).
002030*
002040*    Report line work areas
002050*
002060 01  WS-RPT-HEADING-1.
002070     05  FILLER                    PIC X(01) VALUE SPACE.
002080     05  FILLER                    PIC X(40) VALUE
002090         'NACT03 - TRANSFER POSTING REPORT'.
002100     05  FILLER                    PIC X(10) VALUE 'RUN DATE: '.
002110     05  WS-RPT-HDG-MM             PIC 99.
002120     05  FILLER                    PIC X(01) VALUE '/'.
002130     05  WS-RPT-HDG-DD             PIC 99.
002140     05  FILLER                    PIC X(01) VALUE '/'.
002150     05  WS-RPT-HDG-CCYY           PIC 9(04).
002160     05  FILLER                    PIC X(71) VALUE SPACES.
002170 01  WS-RPT-HEADING-2.
002180     05  FILLER                    PIC X(01) VALUE SPACE.
002190     05  FILLER                    PIC X(10) VALUE 'CUST ID'.
002200     05  FILLER                    PIC X(11) VALUE 'SOURCE ACCT'.
002210     05  FILLER                    PIC X(11) VALUE 'TARGET ACCT'.
002220     05  FILLER                    PIC X(20) VALUE 'AMOUNT'.
002230     05  FILLER                    PIC X(20) VALUE
002240         'SOURCE BAL AFTER'.
002250     05  FILLER                    PIC X(20) VALUE
002260         'TARGET BAL AFTER'.
002270     05  FILLER                    PIC X(20) VALUE 'STATUS'.
002280     05  FILLER                    PIC X(19) VALUE SPACES.
002290 01  WS-RPT-DETAIL-1.
002300     05  FILLER                    PIC X(01) VALUE SPACE.
002310     05  WS-RPT-DET-CUST-ID        PIC X(10).
002320     05  FILLER                    PIC X(01) VALUE SPACE.
002330     05  WS-RPT-DET-SOURCE-NUM     PIC 9(09).
002340     05  FILLER                    PIC X(01) VALUE SPACE.
002350     05  WS-RPT-DET-TARGET-NUM     PIC 9(09).
002360     05  FILLER                    PIC X(01) VALUE SPACE.
002370     05  WS-RPT-DET-AMOUNT         PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.
002380     05  FILLER                    PIC X(01) VALUE SPACE.
002390     05  WS-RPT-DET-SOURCE-BAL     PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.
002400     05  FILLER                    PIC X(01) VALUE SPACE.
002410     05  WS-RPT-DET-TARGET-BAL     PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.
002420     05  FILLER                    PIC X(01) VALUE SPACE.
002430     05  WS-RPT-DET-STATUS         PIC X(20).
002440     05  FILLER                    PIC X(20).
002450 01  WS-RPT-SUBHDG-1.
002460     05  FILLER                    PIC X(01) VALUE SPACE.
002470     05  FILLER                    PIC X(40) VALUE
002480         'PER-CUSTOMER SUBTOTALS'.
002490     05  FILLER                    PIC X(91) VALUE SPACES.
002500 01  WS-RPT-SUBDET-1.
002510     05  FILLER                    PIC X(01) VALUE SPACE.
002520     05  WS-RPT-SUB-CUST-ID        PIC X(10).
002530     05  FILLER                    PIC X(01) VALUE SPACE.
002540     05  WS-RPT-SUB-COUNT          PIC ZZZ,ZZ9.
002550     05  FILLER                    PIC X(01) VALUE SPACE.
002560     05  WS-RPT-SUB-AMOUNT         PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.
002570     05  FILLER                    PIC X(93).
002580 01  WS-RPT-TOTALS-HDG.
002590     05  FILLER                    PIC X(01) VALUE SPACE.
002600     05  FILLER                    PIC X(40) VALUE 'RUN TOTALS'.
002610     05  FILLER                    PIC X(91) VALUE SPACES.
002620 01  WS-RPT-TOTALS-DET.
002630     05  FILLER                    PIC X(01) VALUE SPACE.
002640     05  WS-RPT-TOT-LABEL          PIC X(30).
002650     05  FILLER                    PIC X(05) VALUE SPACES.
002660     05  WS-RPT-TOT-COUNT          PIC ZZZ,ZZ9.
002670     05  FILLER                    PIC X(89).
002680 01  WS-RPT-TOTALS-AMT.
002690     05  FILLER                    PIC X(01) VALUE SPACE.
002700     05  FILLER                    PIC X(30) VALUE
002710         'GRAND TOTAL AMOUNT POSTED'.
002720     05  FILLER                    PIC X(05) VALUE SPACES.
002730     05  WS-RPT-TOT-AMOUNT         PIC -ZZZ,ZZZ,ZZZ,ZZ9.99.
002740     05  FILLER                    PIC X(77).
002750*
002760 LINKAGE SECTION.
002770*
002780*    The interface passed in on the call - see NACCRPT.
002790*
002800 01  LS-RPT-LINKAGE.
002810     COPY NACCRPT.
002820*
002830 PROCEDURE DIVISION USING LS-RPT-LINKAGE.
002840*
002850 NACT03-MAIN SECTION.
002860*
002870 NACT03-010.
002880     IF  CA-RPT-DETAIL-LINE
002890         PERFORM 100-FIRST-CALL-CHECK  THRU END-100-FIRST-CALL-CHECK
002900         PERFORM 200-WRITE-DETAIL      THRU END-200-WRITE-DETAIL
002910     ELSE
002920         PERFORM 300-SORT-SUBTOTALS    THRU END-300-SORT-SUBTOTALS
002930         PERFORM 400-WRITE-SUBTOTALS   THRU END-400-WRITE-SUBTOTALS
002940         PERFORM 500-WRITE-TOTALS      THRU END-500-WRITE-TOTALS
002950         PERFORM 900-TERMINATE         THRU END-900-TERMINATE
002960     END-IF.
002970*
002980 END-NACT03-MAIN.
002990     GOBACK.
003000     EJECT.
003010*
003020 100-FIRST-CALL-CHECK SECTION.
003030*
003040*  Opens the report and prints the running heading the first
003050*  time this program is called each run - NACT02 calls us once
003060*  per transfer request, so this must only happen once.
003070*
003080 100-010.
003090     IF  FIRST-CALL
003100         OPEN OUTPUT TRANSFER-POSTING-REPORT
003110         IF  WS-FS-TRAN-RPT NOT = '00'
003120             MOVE 'TRANSFER-POSTING-REPORT OPEN ERROR' TO
003130                 WS-ERRH-MESSAGE
003140             SET ERRH-SEVERITY-FATAL TO TRUE
003150             PERFORM Z-ERROR-HANDLER THRU END-Z-ERROR-HANDLER
003160         END-IF
003170         ACCEPT WS-CURR-DATE-CCYYMMDD FROM DATE YYYYMMDD
003180         MOVE WS-CURR-DT-MM    TO WS-RPT-HDG-MM
003190         MOVE WS-CURR-DT-DD    TO WS-RPT-HDG-DD
003200         MOVE WS-CURR-DT-CCYY  TO WS-RPT-HDG-CCYY
003210         WRITE TRAN-RPT-LINE FROM WS-RPT-HEADING-1
003220             AFTER ADVANCING C01
003230         WRITE TRAN-RPT-LINE FROM WS-RPT-HEADING-2
003240             AFTER ADVANCING 1
003250         MOVE SPACES TO TRAN-RPT-LINE
003260         WRITE TRAN-RPT-LINE AFTER ADVANCING 1
003270         SET NOT-FIRST-CALL TO TRUE
003280     END-IF.
003290*
003300 END-100-FIRST-CALL-CHECK.
003310     EXIT.
003320     EJECT.
003330*
003340 200-WRITE-DETAIL SECTION.
003350*
003360*  Writes one detail line for this request and folds it into
003370*  the in-memory per-customer subtotal table, searched
003380*  linearly since the table is small and built in arrival
003390*  order.
003400*
003410 200-010.
003420     MOVE CA-RPT-CUST-ID           TO WS-RPT-DET-CUST-ID.
003430     MOVE CA-RPT-SOURCE-NUMBER     TO WS-RPT-DET-SOURCE-NUM.
003440     MOVE CA-RPT-TARGET-NUMBER     TO WS-RPT-DET-TARGET-NUM.
003450     MOVE CA-RPT-AMOUNT            TO WS-RPT-DET-AMOUNT.
003460     MOVE CA-RPT-SOURCE-BAL-AFTER  TO WS-RPT-DET-SOURCE-BAL.
003470     MOVE CA-RPT-TARGET-BAL-AFTER  TO WS-RPT-DET-TARGET-BAL.
003480     MOVE CA-RPT-STATUS            TO WS-RPT-DET-STATUS.
003490     WRITE TRAN-RPT-LINE FROM WS-RPT-DETAIL-1 AFTER ADVANCING 1.
003500     IF  WS-FS-TRAN-RPT NOT = '00'
003510         MOVE 'TRANSFER-POSTING-REPORT WRITE ERROR' TO
003520             WS-ERRH-MESSAGE
003530         SET ERRH-SEVERITY-FATAL TO TRUE
003540         PERFORM Z-ERROR-HANDLER THRU END-Z-ERROR-HANDLER
003550     END-IF.
003560*
003570 200-020.
003580     SET SX TO 1.
003590     SET SUBTOTAL-NOT-FOUND TO TRUE.
003600     SEARCH CUST-SUBTOTAL-ENTRY
003610         AT END
003620             CONTINUE
003630         WHEN SUB-CUST-ID (SX) = CA-RPT-CUST-ID
003640             SET SUBTOTAL-FOUND TO TRUE
003650     END-SEARCH.
003660*
003670 200-030.
003680     IF  SUBTOTAL-FOUND
003690         ADD 1             TO SUB-COUNT (SX)
003700         ADD CA-RPT-AMOUNT TO SUB-AMOUNT (SX)
003710     ELSE
003720         ADD 1 TO WS-SUBTOTAL-COUNT
003730         SET SX TO WS-SUBTOTAL-COUNT
003740         MOVE CA-RPT-CUST-ID  TO SUB-CUST-ID (SX)
003750         MOVE 1               TO SUB-COUNT (SX)
003760         MOVE CA-RPT-AMOUNT   TO SUB-AMOUNT (SX)
003770     END-IF.
003780*
003790 END-200-WRITE-DETAIL.
003800     EXIT.
003810     EJECT.
003820*
003830 300-SORT-SUBTOTALS SECTION.
003840*
003850*  A simple exchange sort of the subtotal table into CUST-ID
003860*  sequence before it is printed - one entry per customer seen
003870*  this run never justifies a SORT utility step for it.
003880*
003890 300-010.
003900     IF  WS-SUBTOTAL-COUNT > 1
003910         PERFORM 310-SORT-COMPARE THRU END-310-SORT-COMPARE
003920             VARYING SX FROM 1 BY 1
003930                 UNTIL SX > WS-SUBTOTAL-COUNT - 1
003940             AFTER TX FROM 1 BY 1
003950                 UNTIL TX > WS-SUBTOTAL-COUNT - SX
003960     END-IF.
003970*
003980 END-300-SORT-SUBTOTALS.
003990     EXIT.
004000     EJECT.
004010*
004020 310-SORT-COMPARE SECTION.
004030*
004040 310-010.
004050     IF  SUB-CUST-ID (TX) > SUB-CUST-ID (TX + 1)
004060         MOVE SUB-CUST-ID (TX)      TO SWP-CUST-ID
004070         MOVE SUB-COUNT (TX)        TO SWP-COUNT
004080         MOVE SUB-AMOUNT (TX)       TO SWP-AMOUNT
004090         MOVE SUB-CUST-ID (TX + 1)  TO SUB-CUST-ID (TX)
004100         MOVE SUB-COUNT (TX + 1)    TO SUB-COUNT (TX)
004110         MOVE SUB-AMOUNT (TX + 1)   TO SUB-AMOUNT (TX)
004120         MOVE SWP-CUST-ID           TO SUB-CUST-ID (TX + 1)
004130         MOVE SWP-COUNT             TO SUB-COUNT (TX + 1)
004140         MOVE SWP-AMOUNT            TO SUB-AMOUNT (TX + 1)
004150     END-IF.
004160*
004170 END-310-SORT-COMPARE.
004180     EXIT.
004190     EJECT.
004200*
004210 400-WRITE-SUBTOTALS SECTION.
004220*
004230*  Prints the sorted per-customer subtotal table - skipped
004240*  entirely if no transfers were read this run.
004250*
004260 400-010.
004270     IF  WS-SUBTOTAL-COUNT > 0
004280         WRITE TRAN-RPT-LINE FROM WS-RPT-SUBHDG-1
004290             AFTER ADVANCING C01
004300         PERFORM 410-WRITE-ONE-SUBTOTAL THRU END-410-WRITE-ONE-SUBTOTAL
004310             VARYING SX FROM 1 BY 1 UNTIL SX > WS-SUBTOTAL-COUNT
004320     END-IF.
004330*
004340 END-400-WRITE-SUBTOTALS.
004350     EXIT.
004360     EJECT.
004370*
004380 410-WRITE-ONE-SUBTOTAL SECTION.
004390*
004400 410-010.
004410     MOVE SUB-CUST-ID (SX) TO WS-RPT-SUB-CUST-ID.
004420     MOVE SUB-COUNT (SX)   TO WS-RPT-SUB-COUNT.
004430     MOVE SUB-AMOUNT (SX)  TO WS-RPT-SUB-AMOUNT.
004440     WRITE TRAN-RPT-LINE FROM WS-RPT-SUBDET-1 AFTER ADVANCING 1.
004450*
004460 END-410-WRITE-ONE-SUBTOTAL.
004470     EXIT.
004480     EJECT.
004490*
004500 500-WRITE-TOTALS SECTION.
004510*
004520*  Prints the run totals NACT02 handed us on the end-of-run
004530*  call.
004540*
004550 500-010.
004560     WRITE TRAN-RPT-LINE FROM WS-RPT-TOTALS-HDG
004570         AFTER ADVANCING C01.
004580     MOVE 'TRANSFER REQUESTS READ'     TO WS-RPT-TOT-LABEL.
004590     MOVE CA-RPT-TOTAL-READ            TO WS-RPT-TOT-COUNT.
004600     WRITE TRAN-RPT-LINE FROM WS-RPT-TOTALS-DET AFTER ADVANCING 1.
004610     MOVE 'TRANSFERS POSTED'           TO WS-RPT-TOT-LABEL.
004620     MOVE CA-RPT-TOTAL-POSTED          TO WS-RPT-TOT-COUNT.
004630     WRITE TRAN-RPT-LINE FROM WS-RPT-TOTALS-DET AFTER ADVANCING 1.
004640     MOVE 'TRANSFERS REJECTED'         TO WS-RPT-TOT-LABEL.
004650     MOVE CA-RPT-TOTAL-REJECTED        TO WS-RPT-TOT-COUNT.
004660     WRITE TRAN-RPT-LINE FROM WS-RPT-TOTALS-DET AFTER ADVANCING 1.
004670     PERFORM 510-WRITE-REJECT-BREAKDOWN
004680         THRU END-510-WRITE-REJECT-BREAKDOWN.
004690     MOVE CA-RPT-GRAND-AMOUNT          TO WS-RPT-TOT-AMOUNT.
004700     WRITE TRAN-RPT-LINE FROM WS-RPT-TOTALS-AMT AFTER ADVANCING 1.
004710     IF  WS-DEBUG-TRACE-ON
004720         MOVE CA-RPT-GRAND-AMOUNT TO WS-RPT-NET-WORK
004730         DISPLAY 'NACT03 GRAND AMOUNT BYTES: ' WS-RPT-NET-WORK-X
004740     END-IF.
004750*
004760 END-500-WRITE-TOTALS.
004770     EXIT.
004780     EJECT.
004790*
004800 510-WRITE-REJECT-BREAKDOWN SECTION.
004810*
004820*  Prints the rejection count under each reason NACT02 handed
004830*  us on the end-of-run call, indented under the TRANSFERS
004840*  REJECTED line above.  The eight counts always sum to
004850*  CA-RPT-TOTAL-REJECTED - see CA-RPT-REJECT-TOTALS in NACCRPT.
004860*
004870 510-010.
004880     MOVE '  INSUFFICIENT FUNDS'       TO WS-RPT-TOT-LABEL.
004890     MOVE CA-RPT-REJ-INSUFF-FUNDS      TO WS-RPT-TOT-COUNT.
004900     WRITE TRAN-RPT-LINE FROM WS-RPT-TOTALS-DET AFTER ADVANCING 1.
004910     MOVE '  SAME ACCOUNT'             TO WS-RPT-TOT-LABEL.
004920     MOVE CA-RPT-REJ-SAME-ACCT         TO WS-RPT-TOT-COUNT.
004930     WRITE TRAN-RPT-LINE FROM WS-RPT-TOTALS-DET AFTER ADVANCING 1.
004940     MOVE '  SOURCE NOT FOUND'         TO WS-RPT-TOT-LABEL.
004950     MOVE CA-RPT-REJ-SRC-NOT-FOUND     TO WS-RPT-TOT-COUNT.
004960     WRITE TRAN-RPT-LINE FROM WS-RPT-TOTALS-DET AFTER ADVANCING 1.
004970     MOVE '  TARGET NOT FOUND'         TO WS-RPT-TOT-LABEL.
004980     MOVE CA-RPT-REJ-TGT-NOT-FOUND     TO WS-RPT-TOT-COUNT.
004990     WRITE TRAN-RPT-LINE FROM WS-RPT-TOTALS-DET AFTER ADVANCING 1.
005000     MOVE '  ZERO OR MINUS AMOUNT'     TO WS-RPT-TOT-LABEL.
005010     MOVE CA-RPT-REJ-ZERO-AMOUNT       TO WS-RPT-TOT-COUNT.
005020     WRITE TRAN-RPT-LINE FROM WS-RPT-TOTALS-DET AFTER ADVANCING 1.
005030     MOVE '  NOT A BANK CUSTOMER'      TO WS-RPT-TOT-LABEL.
005040     MOVE CA-RPT-REJ-NOT-BANK-CUST     TO WS-RPT-TOT-COUNT.
005050     WRITE TRAN-RPT-LINE FROM WS-RPT-TOTALS-DET AFTER ADVANCING 1.
005060     MOVE '  CUSTOMER NOT FOUND'       TO WS-RPT-TOT-LABEL.
005070     MOVE CA-RPT-REJ-CUST-NOT-FOUND    TO WS-RPT-TOT-COUNT.
005080     WRITE TRAN-RPT-LINE FROM WS-RPT-TOTALS-DET AFTER ADVANCING 1.
005090     MOVE '  VERSION CONFLICT'         TO WS-RPT-TOT-LABEL.
005100     MOVE CA-RPT-REJ-VERS-CONFLICT     TO WS-RPT-TOT-COUNT.
005110     WRITE TRAN-RPT-LINE FROM WS-RPT-TOTALS-DET AFTER ADVANCING 1.
005120*
005130 END-510-WRITE-REJECT-BREAKDOWN.
005140     EXIT.
005150     EJECT.
005160*
005170 900-TERMINATE SECTION.
005180*
005190 900-010.
005200     CLOSE TRANSFER-POSTING-REPORT.
005210     IF  WS-FS-TRAN-RPT NOT = '00'
005220         MOVE 'TRANSFER-POSTING-REPORT CLOSE ERROR' TO
005230             WS-ERRH-MESSAGE
005240         SET ERRH-SEVERITY-FATAL TO TRUE
005250         PERFORM Z-ERROR-HANDLER THRU END-Z-ERROR-HANDLER
005260     END-IF.
005270*
005280 END-900-TERMINATE.
005290     EXIT.
005300     EJECT.
005310*
005320 Z-ERROR-HANDLER SECTION.
005330*
005340*  This routine invokes the common error handler for any
005350*  unexpected file-status condition. A WARNING severity
005360*  returns control to the caller; a FATAL severity does not
005370*  return - NACT04 abends the job.
005380*
005390 Z-010.
005400     MOVE WS-PROGRAM-NAME  TO WS-ERRH-PROGRAM.
005410     MOVE SPACES           TO WS-ERRH-PARAGRAPH.
005420     MOVE 'TRANRPT'        TO WS-ERRH-FILE-NAME.
005430     MOVE WS-FS-TRAN-RPT   TO WS-ERRH-FILE-STATUS.
005440     CALL ABEND-PROGRAM USING WS-ERRH-INTERFACE.
005450*
005460 END-Z-ERROR-HANDLER.
005470     EXIT.
005480     EJECT.
