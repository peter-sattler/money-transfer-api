000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    NACT02.
000120 AUTHOR.        R P WOJCIK.
000130 INSTALLATION.  IBM HURSLEY.
000140 DATE-WRITTEN.  SEPTEMBER 1988.
000150 DATE-COMPILED.
000160 SECURITY.      NONCONFIDENTIAL.
000170*
000180*--------------------------------------------------------------*
000190*                                                              *
000200*      nact02.cbl                                              *
000210*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000220*                                                              *
000230* Element of the NACT ledger-posting suite.                    *
000240*                                                              *
000250*--------------------------------------------------------------*
000260*
000270*    DESCRIPTION
000280*
000290* The overnight transfer-posting step. Reads the one-card bank
000300* identification on RUN-PARM-IN, builds a working index of
000310* CUSTOMER-MASTER (the same technique NACT01 uses while
000320* loading), then reads TRANSFER-REQUEST-IN one request at a
000330* time. For each request the owning customer and the two
000340* accounts named are resolved and the transfer is validated;
000350* provided every check passes the source account is debited
000360* and the target account credited as a single unit of work.
000370* A TRANSFER-RESULT-OUT record and a TRANSFER-POSTING-REPORT
000380* detail line (via NACT03) are produced for every request
000390* read, whether it was posted or rejected.
000400*
000410* NACT01 must have completed successfully before this step is
000420* submitted - CUSTOMER-MASTER and ACCOUNT-MASTER are both
000430* expected to already exist and be current.
000440*
000450*    AMENDMENT HISTORY
000460*
000470*     DATE       AUTHOR   CHANGE-REQ   DESCRIPTION
000480*
000490*     09/14/88   RPW      CR-0041      ORIGINAL PROGRAM - PLAIN
000500*                                      DEBIT/CREDIT POSTING, NO
000510*                                      OPTIMISTIC CONCURRENCY
000520*                                      CHECK YET (ACCT-VERSION
000530*                                      DID NOT EXIST)
000540*     06/06/92   RPW      CR-0488      ADDED THE VERSION CHECK
000550*                                      IMMEDIATELY AHEAD OF EACH
000560*                                      REWRITE (SEE NACWVERS),
000570*                                      REPLACING THE OLD
000580*                                      ACCOUNT-IN-USE LOCK FILE
000590*                                      NOW THE SUITE IS
000600*                                      BATCH-ONLY
000610*     02/02/99   THL      CR-1184      Y2K: TRANSFER-RESULT
000620*                                      DATE/TIME STAMP NOW
000630*                                      CARRIES A FULL 4-DIGIT
000640*                                      YEAR (SEE NACWTRO) -
000650*                                      H-POST-TRANSFER CHANGED
000660*                                      TO ACCEPT A FULL CCYY
000670*                                      FROM THE SYSTEM CLOCK
000680*     03/11/02   THL      CR-1389      ADDED THE UPSI-0 DEBUG
000690*                                      TRACE OF THE CONCURRENCY
000700*                                      TOKEN IN H-POST-TRANSFER,
000710*                                      REQUESTED BY OPERATIONS
000720*                                      AFTER THE CR-1377
000730*                                      RECONCILIATION INCIDENT
000740*     04/02/03   RPW      CR-1447      H-POST-TRANSFER NOW
000750*                                      COUNTS EACH REJECTION
000760*                                      UNDER ITS OWN REASON, NOT
000770*                                      JUST THE OLD SINGLE
000780*                                      WS-TRAN-REJECTED TOTAL -
000790*                                      THE BREAKDOWN IS HANDED
000800*                                      TO NACT03 ON THE END-OF-
000810*                                      RUN CALL (SEE NACCRPT)
000820*     11/18/03   RPW      CR-1448      C-RESOLVE-ACCOUNT NOW
000830*                                      REJECTS AN ACCOUNT NUMBER
000840*                                      THAT RESOLVES BUT BELONGS
000850*                                      TO A DIFFERENT CUST-ID THAN
000860*                                      THE REQUEST - AUDIT FOUND A
000870*                                      TEST DECK ENTRY WHERE A
000880*                                      VALID ACCOUNT NUMBER FOR
000890*                                      THE WRONG CUSTOMER WAS
000900*                                      POSTING CLEAN
000910*
000920*    FILES
000930*
000940*     RUN-PARM-IN         - ONE-CARD BANK IDENTIFICATION
000950*     TRANSFER-REQUEST-IN - ONE RECORD PER TRANSFER REQUESTED
000960*     TRANSFER-RESULT-OUT - ONE RECORD PER REQUEST PROCESSED
000970*     CUSTOMER-MASTER     - RELATIVE, RANDOM READ ONLY
000980*     ACCOUNT-MASTER      - RELATIVE, RANDOM READ AND REWRITE
000990*
001000*    COPYBOOKS
001010*
001020*     NACWTBK  - Layout of the bank run-card.
001030*     NACWTCU  - Layout of the Customer record.
001040*     NACWTAC  - Layout of the Account record.
001050*     NACWTTR  - Layout of the Transfer Request record.
001060*     NACWTRO  - Layout of the Transfer Result record.
001070*     NACWLITS - Common working storage.
001080*     NACWVERS - Working storage of the optimistic concurrency
001090*                check.
001100*     NACWERRH - Working storage passed to the Error Handler.
001110*     NACCRPT  - Linkage passed to the Report Writer.
001120*
001130 ENVIRONMENT DIVISION.
001140 CONFIGURATION SECTION.
001150 SOURCE-COMPUTER. IBM-370.
001160 OBJECT-COMPUTER. IBM-370.
001170 SPECIAL-NAMES.
001180     UPSI-0 ON  STATUS IS WS-DEBUG-TRACE-ON
001190            OFF STATUS IS WS-DEBUG-TRACE-OFF.
001200*
001210 INPUT-OUTPUT SECTION.
001220 FILE-CONTROL.
001230*
001240     SELECT RUN-PARM-IN          ASSIGN TO RUNPARM
001250         ACCESS IS SEQUENTIAL
001260         FILE STATUS  IS  WS-FS-RUN-PARM.
001270*
001280     SELECT TRANSFER-REQUEST-IN  ASSIGN TO TRANIN
001290         ACCESS IS SEQUENTIAL
001300         FILE STATUS  IS  WS-FS-TRAN-IN.
001310*
001320     SELECT TRANSFER-RESULT-OUT  ASSIGN TO TRANOUT
001330         ACCESS IS SEQUENTIAL
001340         FILE STATUS  IS  WS-FS-TRAN-OUT.
001350*
001360     SELECT CUSTOMER-MASTER      ASSIGN TO CUSTMAS
001370         ORGANIZATION IS RELATIVE
001380         ACCESS MODE  IS DYNAMIC
001390         RELATIVE KEY IS WS-CUST-RRN
001400         FILE STATUS  IS  WS-FS-CUST-MAS.
001410*
001420     SELECT ACCOUNT-MASTER       ASSIGN TO ACCTMAS
001430         ORGANIZATION IS RELATIVE
001440         ACCESS MODE  IS DYNAMIC
001450         RELATIVE KEY IS WS-ACCT-RRN
001460         FILE STATUS  IS  WS-FS-ACCT-MAS.
001470*
001480 DATA DIVISION.
001490 FILE SECTION.
001500*
001510 FD  RUN-PARM-IN
001520     RECORDING MODE IS F.
001530 01  BANK-RECORD.
001540     COPY NACWTBK.
001550*
001560 FD  TRANSFER-REQUEST-IN
001570     RECORDING MODE IS F.
001580 01  TRANSFER-REQUEST-RECORD.
001590     COPY NACWTTR.
001600*
001610 FD  TRANSFER-RESULT-OUT
001620     RECORDING MODE IS F.
001630 01  TRANSFER-RESULT-RECORD.
001640     COPY NACWTRO.
001650*
001660 FD  CUSTOMER-MASTER.
001670 01  CUSTOMER-RECORD.
001680     COPY NACWTCU.
001690*
001700 FD  ACCOUNT-MASTER.
001710 01  ACCOUNT-RECORD.
001720     COPY NACWTAC.
001730*
001740 WORKING-STORAGE SECTION.
001750*
001760*    Standalone working accumulator for the debit side of a
001770*    transfer - see F-DEBIT-ACCOUNT.
001780*
001790 77  WS-NEW-BALANCE              PIC S9(13)V99 COMP-3.
001800*
001810*    Store eye-catcher details to aid dump reading
001820*
001830 01  WS-DEBUG-DETAILS.
001840     05  FILLER                     PIC X(32)
001850           VALUE 'NACT02-------WORKING STORAGE  '.
001860     05  WS-PROGRAM-NAME            PIC X(08) VALUE 'NACT02'.
001870     05  FILLER                     PIC X(01) VALUE SPACE.
001880*
001890*    FILE STATUS BYTES - ONE PER SELECT ABOVE
001900*
001910 01  WS-FILE-STATUSES.
001920     05  WS-FS-RUN-PARM            PIC X(02) VALUE '00'.
001930     05  WS-FS-TRAN-IN             PIC X(02) VALUE '00'.
001940     05  WS-FS-TRAN-OUT            PIC X(02) VALUE '00'.
001950     05  WS-FS-CUST-MAS            PIC X(02) VALUE '00'.
001960     05  WS-FS-ACCT-MAS            PIC X(02) VALUE '00'.
001970     05  FILLER                    PIC X(02).
001980*
001990*    END-OF-FILE AND RESULT SWITCHES
002000*
002010 01  WS-SWITCHES.
002020     05  WS-CUST-SCAN-SW           PIC X(01) VALUE 'N'.
002030         88  CUST-SCAN-EOF         VALUE 'Y'.
002040     05  WS-TRAN-IN-SW             PIC X(01) VALUE 'N'.
002050         88  TRANSFER-IN-EOF       VALUE 'Y'.
002060     05  WS-REQUEST-VALID-SW       PIC X(01) VALUE 'Y'.
002070         88  REQUEST-IS-VALID      VALUE 'Y'.
002080         88  REQUEST-IS-INVALID    VALUE 'N'.
002090     05  WS-CUST-FOUND-SW          PIC X(01) VALUE 'N'.
002100         88  CUST-FOUND            VALUE 'Y'.
002110         88  CUST-NOT-FOUND        VALUE 'N'.
002120     05  WS-SRC-FOUND-SW           PIC X(01) VALUE 'N'.
002130         88  SRC-ACCT-FOUND        VALUE 'Y'.
002140         88  SRC-ACCT-NOT-FOUND    VALUE 'N'.
002150     05  WS-TGT-FOUND-SW           PIC X(01) VALUE 'N'.
002160         88  TGT-ACCT-FOUND        VALUE 'Y'.
002170         88  TGT-ACCT-NOT-FOUND    VALUE 'N'.
002180     05  FILLER                    PIC X(01).
002190*
002200*    Relative record numbers. ACCT-NUMBER doubles as its own
002210*    relative key, so WS-ACCT-RRN is simply moved in from
002220*    whichever account number is currently being resolved.
002230*
002240 01  WS-RRN-CONTROL.
002250     05  WS-CUST-RRN               PIC 9(05) COMP.
002260     05  WS-ACCT-RRN               PIC 9(09) COMP.
002270     05  FILLER                    PIC X(02).
002280*
002290*    RUN CONTROL TOTALS - HANDED TO NACT03 AT END OF RUN.
002300*    WS-TRAN-AMT-TOTAL-X GIVES A DEBUG VIEW OF THE PACKED
002310*    GRAND TOTAL FOR THE UPSI-0 TRACE, SAME AS NACT03 USES
002320*    ON THE WAY BACK OUT.
002330*
002340 01  WS-RUN-TOTALS.
002350     05  WS-TRAN-READ              PIC 9(07) COMP VALUE ZERO.
002360     05  WS-TRAN-POSTED            PIC 9(07) COMP VALUE ZERO.
002370     05  WS-TRAN-REJECTED          PIC 9(07) COMP VALUE ZERO.
002380     05  WS-TRAN-AMOUNT-TOTAL      PIC S9(13)V99 COMP-3
002390                                 VALUE ZERO.
002400     05  WS-TRAN-AMT-TOTAL-X REDEFINES WS-TRAN-AMOUNT-TOTAL
002410                                 PIC X(08).
002420*
002430*    REJECTION BREAKDOWN BY REASON, KEPT ALONGSIDE THE SINGLE
002440*    WS-TRAN-REJECTED COUNT ABOVE AND MOVED TO CA-RPT-REJECT-
002450*    TOTALS ON THE END-OF-RUN CALL TO NACT03. ONE COUNTER PER
002460*    WS-LITS-STATUS-* REJECTION LITERAL IN NACWLITS.
002470*
002480     05  WS-TRAN-REJ-INSUFF-FUNDS  PIC 9(07) COMP VALUE ZERO.
002490     05  WS-TRAN-REJ-SAME-ACCT     PIC 9(07) COMP VALUE ZERO.
002500     05  WS-TRAN-REJ-SRC-NOT-FOUND PIC 9(07) COMP VALUE ZERO.
002510     05  WS-TRAN-REJ-TGT-NOT-FOUND PIC 9(07) COMP VALUE ZERO.
002520     05  WS-TRAN-REJ-ZERO-AMOUNT   PIC 9(07) COMP VALUE ZERO.
002530     05  WS-TRAN-REJ-NOT-BANK-CUST PIC 9(07) COMP VALUE ZERO.
002540     05  WS-TRAN-REJ-CUST-NOT-FOUND
002550                                 PIC 9(07) COMP VALUE ZERO.
002560     05  WS-TRAN-REJ-VERS-CONFLICT PIC 9(07) COMP VALUE ZERO.
002570     05  FILLER                    PIC X(02).
002580*
002590*    CUST-INDEX-TABLE gives the relative record number of a
002600*    customer on CUSTOMER-MASTER from their alphanumeric
002610*    CUST-ID. Built fresh each run by scanning CUSTOMER-MASTER
002620*    from the front - see 110-BUILD-CUST-INDEX.
002630*
002640 01  CUST-INDEX-TABLE.
002650     05  CUST-INDEX-ENTRY OCCURS WS-LITS-MAX-CUSTOMERS TIMES
002660                          INDEXED BY CX.
002670         10  CIX-CUST-ID           PIC X(10).
002680         10  CIX-RRN               PIC 9(05) COMP.
002690         10  FILLER                PIC X(01).
002700 01  WS-CUST-TABLE-COUNT           PIC 9(05) COMP VALUE ZERO.
002710*
002720*    Working snapshots of the source and target accounts. The
002730*    debit and credit sides of a transfer are computed against
002740*    these copies so each can be validated independently of the
002750*    order ACCOUNT-MASTER records happen to be read in -
002760*    ACCOUNT-RECORD itself is re-used for both random reads.
002770*
002780 01  WS-SOURCE-ACCOUNT.
002790     COPY NACWTAC REPLACING ==ACCT-== BY ==SRCA-==.
002800 01  WS-TARGET-ACCOUNT.
002810     COPY NACWTAC REPLACING ==ACCT-== BY ==TGTA-==.
002820*
002830*    The optimistic-concurrency token built for every transfer
002840*    posted - source number, source version, target number,
002850*    target version - displayed only when the UPSI-0 trace
002860*    switch is up. See H-POST-TRANSFER.
002870*
002880 01  WS-CONCURRENCY-TOKEN.
002890     05  WS-TOKEN-SRC-NUM          PIC 9(09).
002900     05  FILLER                    PIC X(01) VALUE '-'.
002910     05  WS-TOKEN-SRC-VER          PIC 9(09).
002920     05  FILLER                    PIC X(01) VALUE '-'.
002930     05  WS-TOKEN-TGT-NUM          PIC 9(09).
002940     05  FILLER                    PIC X(01) VALUE '-'.
002950     05  WS-TOKEN-TGT-VER          PIC 9(09).
002960     05  FILLER                    PIC X(04).
002970*
002980*    CURRENT DATE AND TIME, STAMPED ONTO EVERY RESULT RECORD.
002990*
003000 01  WS-CURRENT-DATE.
003010     05  WS-CURR-DATE-CCYYMMDD     PIC 9(08).
003020     05  WS-CURR-DATE-R REDEFINES WS-CURR-DATE-CCYYMMDD.
003030         10  WS-CURR-DT-CCYY       PIC 9(04).
003040         10  WS-CURR-DT-MM         PIC 9(02).
003050         10  WS-CURR-DT-DD         PIC 9(02).
003060 01  WS-CURRENT-TIME.
003070     05  WS-CURR-TIME-HHMMSSCC     PIC 9(08).
003080     05  WS-CURR-TIME-R REDEFINES WS-CURR-TIME-HHMMSSCC.
003090         10  WS-CURR-TM-HH         PIC 9(02).
003100         10  WS-CURR-TM-MN         PIC 9(02).
003110         10  WS-CURR-TM-SS         PIC 9(02).
003120         10  WS-CURR-TM-CC         PIC 9(02).
003130*
003140*    COMMON LITERALS
003150*
003160 01  FILLER.
003170     05  FILLER                    PIC X(36) VALUE
003180        '********  NACWLITS COPYBOOK  *******'.
003190     COPY NACWLITS.
003200*
003210*    The optimistic-concurrency check working storage
003220*
003230 01  FILLER.
003240     05  FILLER                    PIC X(36) VALUE
003250        '********  NACWVERS COPYBOOK  *******'.
003260     COPY NACWVERS.
003270*
003280*    The interface to the Error Handler program
003290*
003300 01  FILLER.
003310     05  FILLER                    PIC X(36) VALUE
003320        '********  NACWERRH COPYBOOK  *******'.
003330     COPY NACWERRH.
003340*
003350*    The linkage passed to the Report Writer program
003360*
003370 01  FILLER.
003380     05  FILLER                    PIC X(36) VALUE
003390        '********  NACCRPT COPYBOOK   *******'.
003400     COPY NACCRPT.
003410*
003420*    Program name tables, following the rest of the suite's
003430*    convention for naming the programs this one calls.
003440*
003450 01  REPORT-PROGRAM.
003460     05  WS-REPORT-PROGRAM-PREFIX  PIC X(04) VALUE 'NACT'.
003470     05  FILLER                    PIC X(04) VALUE '03  '.
003480 01  ABEND-PROGRAM.
003490     05  WS-ABEND-PROGRAM-PREFIX   PIC X(04) VALUE 'NACT'.
003500     05  FILLER                    PIC X(04) VALUE '04  '.
003510*
003520 LINKAGE SECTION.
003530*
003540 PROCEDURE DIVISION.
003550*
003560 NACT02-MAIN SECTION.
003570*
003580 NACT02-010.
003590     PERFORM 100-INITIALISE          THRU END-100-INITIALISE.
003600     PERFORM 200-PROCESS-TRANSFERS   THRU END-200-PROCESS-TRANSFERS.
003610     PERFORM 900-TERMINATE           THRU END-900-TERMINATE.
003620*
003630 END-NACT02-MAIN.
003640     STOP RUN.
003650     EJECT.
003660*
003670 100-INITIALISE SECTION.
003680*
003690*  Open every file this run will touch, read the bank run-card
003700*  and build the customer index before the first transfer
003710*  request is read.
003720*
003730 100-010.
003740     OPEN INPUT  RUN-PARM-IN
003750                 TRANSFER-REQUEST-IN
003760                 CUSTOMER-MASTER.
003770     OPEN I-O    ACCOUNT-MASTER.
003780     OPEN OUTPUT TRANSFER-RESULT-OUT.
003790*
003800 100-020.
003810     READ RUN-PARM-IN.
003820     IF  WS-FS-RUN-PARM NOT = '00'
003830         MOVE 'NO BANK RUN-CARD PRESENT' TO WS-ERRH-MESSAGE
003840         SET ERRH-SEVERITY-FATAL TO TRUE
003850         PERFORM Z-ERROR-HANDLER THRU END-Z-ERROR-HANDLER
003860     END-IF.
003870*
003880 100-030.
003890     PERFORM 110-BUILD-CUST-INDEX THRU END-110-BUILD-CUST-INDEX.
003900*
003910 END-100-INITIALISE.
003920     EXIT.
003930     EJECT.
003940*
003950 110-BUILD-CUST-INDEX SECTION.
003960*
003970 110-010.
003980     READ CUSTOMER-MASTER NEXT RECORD
003990         AT END
004000             SET CUST-SCAN-EOF TO TRUE
004010     END-READ.
004020*
004030 110-020.
004040     IF  CUST-SCAN-EOF
004050         GO TO END-110-BUILD-CUST-INDEX
004060     END-IF.
004070     ADD 1 TO WS-CUST-TABLE-COUNT.
004080     SET CX TO WS-CUST-TABLE-COUNT.
004090     MOVE CUST-ID      TO CIX-CUST-ID (CX).
004100     MOVE WS-CUST-RRN  TO CIX-RRN (CX).
004110     READ CUSTOMER-MASTER NEXT RECORD
004120         AT END
004130             SET CUST-SCAN-EOF TO TRUE
004140     END-READ.
004150     GO TO 110-020.
004160*
004170 END-110-BUILD-CUST-INDEX.
004180     EXIT.
004190     EJECT.
004200*
004210 200-PROCESS-TRANSFERS SECTION.
004220*
004230*  Drives TRANSFER-REQUEST-IN. Each request is analysed,
004240*  resolved, validated and, if every check passes, posted as a
004250*  single debit/credit unit of work; either way a
004260*  TRANSFER-RESULT-OUT record and a report detail line are
004270*  produced for it.
004280*
004290 200-010.
004300     PERFORM 210-READ-TRANSFER-IN THRU END-210-READ-TRANSFER-IN.
004310*
004320 200-020.
004330     IF  TRANSFER-IN-EOF
004340         GO TO END-200-PROCESS-TRANSFERS
004350     END-IF.
004360     PERFORM A-ANALYZE-REQUEST    THRU END-A-ANALYZE-REQUEST.
004370     PERFORM B-RESOLVE-CUSTOMER   THRU END-B-RESOLVE-CUSTOMER.
004380     PERFORM C-RESOLVE-ACCOUNT    THRU END-C-RESOLVE-ACCOUNT.
004390     PERFORM D-VALIDATE-TRANSFER  THRU END-D-VALIDATE-TRANSFER.
004400     PERFORM F-DEBIT-ACCOUNT      THRU END-F-DEBIT-ACCOUNT.
004410     PERFORM G-CREDIT-ACCOUNT     THRU END-G-CREDIT-ACCOUNT.
004420     PERFORM H-POST-TRANSFER      THRU END-H-POST-TRANSFER.
004430     PERFORM 210-READ-TRANSFER-IN THRU END-210-READ-TRANSFER-IN.
004440     GO TO 200-020.
004450*
004460 END-200-PROCESS-TRANSFERS.
004470     EXIT.
004480     EJECT.
004490*
004500 210-READ-TRANSFER-IN SECTION.
004510*
004520 210-010.
004530     READ TRANSFER-REQUEST-IN
004540         AT END
004550             SET TRANSFER-IN-EOF TO TRUE
004560     END-READ.
004570     IF  NOT TRANSFER-IN-EOF
004580         IF  WS-FS-TRAN-IN = '00'
004590             ADD 1 TO WS-TRAN-READ
004600         ELSE
004610             MOVE 'TRANSFER-REQUEST-IN READ ERROR' TO
004620                 WS-ERRH-MESSAGE
004630             SET ERRH-SEVERITY-FATAL TO TRUE
004640             PERFORM Z-ERROR-HANDLER THRU END-Z-ERROR-HANDLER
004650         END-IF
004660     END-IF.
004670*
004680 END-210-READ-TRANSFER-IN.
004690     EXIT.
004700     EJECT.
004710*
004720 A-ANALYZE-REQUEST SECTION.
004730*
004740*  Sets up the report and result areas with standard values
004750*  before any of the resolve/validate sections run - same idea
004760*  as the CRUD program's own A-ANALYZE-REQUEST, get the
004770*  standard fields in shape first, then decide what to do.
004780*
004790 A-010.
004800     SET REQUEST-IS-VALID     TO TRUE.
004810     SET CUST-NOT-FOUND       TO TRUE.
004820     SET SRC-ACCT-NOT-FOUND   TO TRUE.
004830     SET TGT-ACCT-NOT-FOUND   TO TRUE.
004840     MOVE TR-CUST-ID          TO CA-RPT-CUST-ID.
004850     MOVE TR-SOURCE-NUMBER    TO CA-RPT-SOURCE-NUMBER.
004860     MOVE TR-TARGET-NUMBER    TO CA-RPT-TARGET-NUMBER.
004870     MOVE TR-AMOUNT           TO CA-RPT-AMOUNT.
004880     MOVE ZERO                TO CA-RPT-SOURCE-BAL-AFTER
004890                                 CA-RPT-TARGET-BAL-AFTER.
004900     MOVE SPACES              TO CA-RPT-STATUS.
004910*
004920 A-020.
004930     MOVE ZERO    TO SRCA-NUMBER  SRCA-BALANCE  SRCA-VERSION
004940                     TGTA-NUMBER  TGTA-BALANCE  TGTA-VERSION.
004950     MOVE SPACES  TO SRCA-TYPE    SRCA-CUST-ID
004960                     TGTA-TYPE    TGTA-CUST-ID.
004970*
004980 END-A-ANALYZE-REQUEST.
004990     EXIT.
005000     EJECT.
005010*
005020 B-RESOLVE-CUSTOMER SECTION.
005030*
005040*  BR-4 - the customer named on the request must be a member of
005050*  the bank this run is for. BR-10 - the customer must exist
005060*  at all.
005070*
005080 B-010.
005090     IF  REQUEST-IS-VALID
005100         SET CX TO 1
005110         SEARCH CUST-INDEX-ENTRY
005120             AT END
005130                 CONTINUE
005140             WHEN CIX-CUST-ID (CX) = TR-CUST-ID
005150                 MOVE CIX-RRN (CX) TO WS-CUST-RRN
005160                 SET CUST-FOUND TO TRUE
005170         END-SEARCH
005180     END-IF.
005190*
005200 B-020.
005210     IF  REQUEST-IS-VALID
005220         IF  CUST-FOUND
005230             READ CUSTOMER-MASTER
005240             IF  WS-FS-CUST-MAS NOT = '00'
005250                 MOVE 'CUSTOMER-MASTER READ ERROR' TO
005260                     WS-ERRH-MESSAGE
005270                 SET ERRH-SEVERITY-FATAL TO TRUE
005280                 PERFORM Z-ERROR-HANDLER THRU END-Z-ERROR-HANDLER
005290             END-IF
005300             IF  CUST-BANK-ID NOT = BANK-ID
005310                 SET REQUEST-IS-INVALID TO TRUE
005320                 MOVE WS-LITS-STATUS-NOT-BANK-CUST TO
005330                     CA-RPT-STATUS
005340             END-IF
005350         ELSE
005360             SET REQUEST-IS-INVALID TO TRUE
005370             MOVE WS-LITS-STATUS-CUST-NOT-FOUND TO
005380                 CA-RPT-STATUS
005390         END-IF
005400     END-IF.
005410*
005420 END-B-RESOLVE-CUSTOMER.
005430     EXIT.
005440     EJECT.
005450*
005460 C-RESOLVE-ACCOUNT SECTION.
005470*
005480*  BR-10 - both accounts named on the request must exist and
005490*  must be owned by TR-CUST-ID. An account number that belongs
005500*  to some other customer is treated the same as an account
005510*  number that does not exist at all - see CR-1448 below. This
005520*  section also supplies the account-resolution logic used for
005530*  the suite's balance-inquiry function.
005540*
005550 C-010.
005560     IF  REQUEST-IS-VALID
005570         MOVE TR-SOURCE-NUMBER TO WS-ACCT-RRN
005580         READ ACCOUNT-MASTER
005590             INVALID KEY
005600                 SET SRC-ACCT-NOT-FOUND TO TRUE
005610             NOT INVALID KEY
005620                 SET SRC-ACCT-FOUND TO TRUE
005630                 MOVE ACCT-NUMBER   TO SRCA-NUMBER
005640                 MOVE ACCT-TYPE     TO SRCA-TYPE
005650                 MOVE ACCT-CUST-ID  TO SRCA-CUST-ID
005660                 MOVE ACCT-BALANCE  TO SRCA-BALANCE
005670                 MOVE ACCT-VERSION  TO SRCA-VERSION
005680         END-READ
005690         IF  SRC-ACCT-FOUND
005700             IF  SRCA-CUST-ID NOT = TR-CUST-ID
005710                 SET SRC-ACCT-NOT-FOUND TO TRUE
005720             END-IF
005730         END-IF
005740         IF  SRC-ACCT-NOT-FOUND
005750             SET REQUEST-IS-INVALID TO TRUE
005760             MOVE WS-LITS-STATUS-SRC-NOT-FOUND TO
005770                 CA-RPT-STATUS
005780         END-IF
005790     END-IF.
005800*
005810 C-020.
005820     IF  REQUEST-IS-VALID
005830         MOVE TR-TARGET-NUMBER TO WS-ACCT-RRN
005840         READ ACCOUNT-MASTER
005850             INVALID KEY
005860                 SET TGT-ACCT-NOT-FOUND TO TRUE
005870             NOT INVALID KEY
005880                 SET TGT-ACCT-FOUND TO TRUE
005890                 MOVE ACCT-NUMBER   TO TGTA-NUMBER
005900                 MOVE ACCT-TYPE     TO TGTA-TYPE
005910                 MOVE ACCT-CUST-ID  TO TGTA-CUST-ID
005920                 MOVE ACCT-BALANCE  TO TGTA-BALANCE
005930                 MOVE ACCT-VERSION  TO TGTA-VERSION
005940         END-READ
005950         IF  TGT-ACCT-FOUND
005960             IF  TGTA-CUST-ID NOT = TR-CUST-ID
005970                 SET TGT-ACCT-NOT-FOUND TO TRUE
005980             END-IF
005990         END-IF
006000         IF  TGT-ACCT-NOT-FOUND
006010             SET REQUEST-IS-INVALID TO TRUE
006020             MOVE WS-LITS-STATUS-TGT-NOT-FOUND TO
006030                 CA-RPT-STATUS
006040         END-IF
006050     END-IF.
006060*
006070 END-C-RESOLVE-ACCOUNT.
006080     EXIT.
006090     EJECT.
006100*
006110 D-VALIDATE-TRANSFER SECTION.
006120*
006130*  BR-5 - the amount requested must be present and strictly
006140*  positive. BR-6 - the source and target accounts must be two
006150*  distinct accounts.
006160*
006170 D-010.
006180     IF  REQUEST-IS-VALID
006190         IF  TR-AMOUNT NOT > ZERO
006200             SET REQUEST-IS-INVALID TO TRUE
006210             MOVE WS-LITS-STATUS-ZERO-AMOUNT TO CA-RPT-STATUS
006220         END-IF
006230     END-IF.
006240*
006250 D-020.
006260     IF  REQUEST-IS-VALID
006270         IF  TR-SOURCE-NUMBER = TR-TARGET-NUMBER
006280             SET REQUEST-IS-INVALID TO TRUE
006290             MOVE WS-LITS-STATUS-SAME-ACCT TO CA-RPT-STATUS
006300         END-IF
006310     END-IF.
006320*
006330 END-D-VALIDATE-TRANSFER.
006340     EXIT.
006350     EJECT.
006360*
006370 F-DEBIT-ACCOUNT SECTION.
006380*
006390*  BR-2 - a debit that would take the source account below zero
006400*  is refused and the account is left untouched. BR-3 - a
006410*  successful debit bumps the account's version by one.
006420*
006430 F-010.
006440     IF  REQUEST-IS-VALID
006450         COMPUTE WS-NEW-BALANCE = SRCA-BALANCE - TR-AMOUNT
006460         IF  WS-NEW-BALANCE < ZERO
006470             SET REQUEST-IS-INVALID TO TRUE
006480             MOVE WS-LITS-STATUS-INSUFF-FUNDS TO CA-RPT-STATUS
006490         ELSE
006500             MOVE WS-NEW-BALANCE TO SRCA-BALANCE
006510             ADD 1 TO SRCA-VERSION
006520         END-IF
006530     END-IF.
006540*
006550 END-F-DEBIT-ACCOUNT.
006560     EXIT.
006570     EJECT.
006580*
006590 G-CREDIT-ACCOUNT SECTION.
006600*
006610*  BR-1 - a credit of zero or less is refused. BR-3 - a
006620*  successful credit bumps the account's version by one. In
006630*  practice D-VALIDATE-TRANSFER already screens the amount for
006640*  the transfer as a whole - this is the same check NACWTAC's
006650*  own credit rule makes, kept here as the account's own
006660*  protection.
006670*
006680 G-010.
006690     IF  REQUEST-IS-VALID
006700         IF  TR-AMOUNT NOT > ZERO
006710             SET REQUEST-IS-INVALID TO TRUE
006720             MOVE WS-LITS-STATUS-ZERO-AMOUNT TO CA-RPT-STATUS
006730         ELSE
006740             ADD TR-AMOUNT TO TGTA-BALANCE
006750             ADD 1         TO TGTA-VERSION
006760         END-IF
006770     END-IF.
006780*
006790 END-G-CREDIT-ACCOUNT.
006800     EXIT.
006810     EJECT.
006820*
006830 H-POST-TRANSFER SECTION.
006840*
006850*  BR-7 - sufficient funds is simply whatever F-DEBIT-ACCOUNT
006860*  already decided. BR-8 - both rewrites are issued only if
006870*  every check above passed; neither account is touched
006880*  otherwise. The version check ahead of each rewrite guards
006890*  against an account having been changed by an earlier
006900*  request in this same run (see NACWVERS) - both accounts are
006910*  checked before either is rewritten, so a conflict on the
006920*  target side cannot leave the source side rewritten alone.
006930*
006940 H-010.
006950     IF  REQUEST-IS-VALID
006960         MOVE SRCA-NUMBER TO WS-VERS-CHECK-ACCOUNT
006970         COMPUTE WS-VERS-CHECK-EXPECTED = SRCA-VERSION - 1
006980         MOVE TR-SOURCE-NUMBER TO WS-ACCT-RRN
006990         READ ACCOUNT-MASTER
007000         MOVE ACCT-VERSION TO WS-VERS-CHECK-ACTUAL
007010         PERFORM Y-CHECK-VERSION THRU END-Y-CHECK-VERSION
007020         IF  VERS-CHECK-FAILED
007030             SET REQUEST-IS-INVALID TO TRUE
007040             MOVE WS-LITS-STATUS-VERS-CONFLICT TO
007050                 CA-RPT-STATUS
007060         END-IF
007070     END-IF.
007080*
007090 H-020.
007100     IF  REQUEST-IS-VALID
007110         MOVE TGTA-NUMBER TO WS-VERS-CHECK-ACCOUNT
007120         COMPUTE WS-VERS-CHECK-EXPECTED = TGTA-VERSION - 1
007130         MOVE TR-TARGET-NUMBER TO WS-ACCT-RRN
007140         READ ACCOUNT-MASTER
007150         MOVE ACCT-VERSION TO WS-VERS-CHECK-ACTUAL
007160         PERFORM Y-CHECK-VERSION THRU END-Y-CHECK-VERSION
007170         IF  VERS-CHECK-FAILED
007180             SET REQUEST-IS-INVALID TO TRUE
007190             MOVE WS-LITS-STATUS-VERS-CONFLICT TO
007200                 CA-RPT-STATUS
007210         END-IF
007220     END-IF.
007230*
007240 H-030.
007250     IF  REQUEST-IS-VALID
007260         MOVE TR-SOURCE-NUMBER TO WS-ACCT-RRN
007270         READ ACCOUNT-MASTER
007280         MOVE SRCA-BALANCE TO ACCT-BALANCE
007290         MOVE SRCA-VERSION TO ACCT-VERSION
007300         REWRITE ACCOUNT-RECORD
007310         IF  WS-FS-ACCT-MAS NOT = '00'
007320             MOVE 'ACCOUNT-MASTER REWRITE ERROR' TO
007330                 WS-ERRH-MESSAGE
007340             SET ERRH-SEVERITY-FATAL TO TRUE
007350             PERFORM Z-ERROR-HANDLER THRU END-Z-ERROR-HANDLER
007360         END-IF
007370         MOVE TR-TARGET-NUMBER TO WS-ACCT-RRN
007380         READ ACCOUNT-MASTER
007390         MOVE TGTA-BALANCE TO ACCT-BALANCE
007400         MOVE TGTA-VERSION TO ACCT-VERSION
007410         REWRITE ACCOUNT-RECORD
007420         IF  WS-FS-ACCT-MAS NOT = '00'
007430             MOVE 'ACCOUNT-MASTER REWRITE ERROR' TO
007440                 WS-ERRH-MESSAGE
007450             SET ERRH-SEVERITY-FATAL TO TRUE
007460             PERFORM Z-ERROR-HANDLER THRU END-Z-ERROR-HANDLER
007470         END-IF
007480         MOVE WS-LITS-STATUS-POSTED TO CA-RPT-STATUS
007490         ADD 1 TO WS-TRAN-POSTED
007500         ADD TR-AMOUNT TO WS-TRAN-AMOUNT-TOTAL
007510         MOVE SRCA-NUMBER  TO WS-TOKEN-SRC-NUM
007520         MOVE SRCA-VERSION TO WS-TOKEN-SRC-VER
007530         MOVE TGTA-NUMBER  TO WS-TOKEN-TGT-NUM
007540         MOVE TGTA-VERSION TO WS-TOKEN-TGT-VER
007550         IF  WS-DEBUG-TRACE-ON
007560             DISPLAY 'NACT02 TOKEN: ' WS-CONCURRENCY-TOKEN
007570         END-IF
007580     ELSE
007590         ADD 1 TO WS-TRAN-REJECTED
007600         EVALUATE CA-RPT-STATUS
007610             WHEN WS-LITS-STATUS-INSUFF-FUNDS
007620                 ADD 1 TO WS-TRAN-REJ-INSUFF-FUNDS
007630             WHEN WS-LITS-STATUS-SAME-ACCT
007640                 ADD 1 TO WS-TRAN-REJ-SAME-ACCT
007650             WHEN WS-LITS-STATUS-SRC-NOT-FOUND
007660                 ADD 1 TO WS-TRAN-REJ-SRC-NOT-FOUND
007670             WHEN WS-LITS-STATUS-TGT-NOT-FOUND
007680                 ADD 1 TO WS-TRAN-REJ-TGT-NOT-FOUND
007690             WHEN WS-LITS-STATUS-ZERO-AMOUNT
007700                 ADD 1 TO WS-TRAN-REJ-ZERO-AMOUNT
007710             WHEN WS-LITS-STATUS-NOT-BANK-CUST
007720                 ADD 1 TO WS-TRAN-REJ-NOT-BANK-CUST
007730             WHEN WS-LITS-STATUS-CUST-NOT-FOUND
007740                 ADD 1 TO WS-TRAN-REJ-CUST-NOT-FOUND
007750             WHEN WS-LITS-STATUS-VERS-CONFLICT
007760                 ADD 1 TO WS-TRAN-REJ-VERS-CONFLICT
007770         END-EVALUATE
007780     END-IF.
007790*
007800 H-040.
007810     ACCEPT WS-CURR-DATE-CCYYMMDD FROM DATE YYYYMMDD.
007820     ACCEPT WS-CURR-TIME-HHMMSSCC FROM TIME.
007830     MOVE WS-CURR-DT-CCYY TO TRES-DT-CCYY.
007840     MOVE WS-CURR-DT-MM   TO TRES-DT-MM.
007850     MOVE WS-CURR-DT-DD   TO TRES-DT-DD.
007860     MOVE WS-CURR-TM-HH   TO TRES-DT-HH.
007870     MOVE WS-CURR-TM-MN   TO TRES-DT-MN.
007880     MOVE WS-CURR-TM-SS   TO TRES-DT-SS.
007890     MOVE CA-RPT-STATUS   TO TRES-STATUS.
007900     MOVE SRCA-NUMBER     TO TRSA-NUMBER.
007910     MOVE SRCA-TYPE       TO TRSA-TYPE.
007920     MOVE SRCA-CUST-ID    TO TRSA-CUST-ID.
007930     MOVE SRCA-BALANCE    TO TRSA-BALANCE.
007940     MOVE SRCA-VERSION    TO TRSA-VERSION.
007950     MOVE TGTA-NUMBER     TO TRTA-NUMBER.
007960     MOVE TGTA-TYPE       TO TRTA-TYPE.
007970     MOVE TGTA-CUST-ID    TO TRTA-CUST-ID.
007980     MOVE TGTA-BALANCE    TO TRTA-BALANCE.
007990     MOVE TGTA-VERSION    TO TRTA-VERSION.
008000     MOVE SRCA-BALANCE    TO CA-RPT-SOURCE-BAL-AFTER.
008010     MOVE TGTA-BALANCE    TO CA-RPT-TARGET-BAL-AFTER.
008020*
008030 H-050.
008040     WRITE TRANSFER-RESULT-RECORD.
008050     IF  WS-FS-TRAN-OUT NOT = '00'
008060         MOVE 'TRANSFER-RESULT-OUT WRITE ERROR' TO
008070             WS-ERRH-MESSAGE
008080         SET ERRH-SEVERITY-FATAL TO TRUE
008090         PERFORM Z-ERROR-HANDLER THRU END-Z-ERROR-HANDLER
008100     END-IF.
008110*
008120 H-060.
008130     SET CA-RPT-DETAIL-LINE TO TRUE.
008140     CALL REPORT-PROGRAM USING CA-RPT-LINKAGE.
008150*
008160 END-H-POST-TRANSFER.
008170     EXIT.
008180     EJECT.
008190*
008200 Y-CHECK-VERSION SECTION.
008210*
008220*  Compares the version an account was read under against the
008230*  version now on file immediately before a rewrite is issued
008240*  (see NACWVERS). A mismatch means the account changed
008250*  somewhere in between - for instance by appearing as the
008260*  target of an earlier request in this same run.
008270*
008280 Y-010.
008290     IF  WS-VERS-CHECK-EXPECTED = WS-VERS-CHECK-ACTUAL
008300         SET VERS-CHECK-OK     TO TRUE
008310     ELSE
008320         SET VERS-CHECK-FAILED TO TRUE
008330     END-IF.
008340*
008350 END-Y-CHECK-VERSION.
008360     EXIT.
008370     EJECT.
008380*
008390 900-TERMINATE SECTION.
008400*
008410 900-010.
008420     SET CA-RPT-END-OF-RUN TO TRUE.
008430     MOVE WS-TRAN-READ         TO CA-RPT-TOTAL-READ.
008440     MOVE WS-TRAN-POSTED       TO CA-RPT-TOTAL-POSTED.
008450     MOVE WS-TRAN-REJECTED     TO CA-RPT-TOTAL-REJECTED.
008460     MOVE WS-TRAN-AMOUNT-TOTAL TO CA-RPT-GRAND-AMOUNT.
008470     MOVE WS-TRAN-REJ-INSUFF-FUNDS TO CA-RPT-REJ-INSUFF-FUNDS.
008480     MOVE WS-TRAN-REJ-SAME-ACCT    TO CA-RPT-REJ-SAME-ACCT.
008490     MOVE WS-TRAN-REJ-SRC-NOT-FOUND TO
008500         CA-RPT-REJ-SRC-NOT-FOUND.
008510     MOVE WS-TRAN-REJ-TGT-NOT-FOUND TO
008520         CA-RPT-REJ-TGT-NOT-FOUND.
008530     MOVE WS-TRAN-REJ-ZERO-AMOUNT  TO CA-RPT-REJ-ZERO-AMOUNT.
008540     MOVE WS-TRAN-REJ-NOT-BANK-CUST TO
008550         CA-RPT-REJ-NOT-BANK-CUST.
008560     MOVE WS-TRAN-REJ-CUST-NOT-FOUND TO
008570         CA-RPT-REJ-CUST-NOT-FOUND.
008580     MOVE WS-TRAN-REJ-VERS-CONFLICT TO
008590         CA-RPT-REJ-VERS-CONFLICT.
008600     CALL REPORT-PROGRAM USING CA-RPT-LINKAGE.
008610*
008620 900-020.
008630     CLOSE RUN-PARM-IN
008640           TRANSFER-REQUEST-IN
008650           TRANSFER-RESULT-OUT
008660           CUSTOMER-MASTER
008670           ACCOUNT-MASTER.
008680*
008690 END-900-TERMINATE.
008700     EXIT.
008710     EJECT.
008720*
008730 Z-ERROR-HANDLER SECTION.
008740*
008750 Z-010.
008760     MOVE WS-PROGRAM-NAME  TO WS-ERRH-PROGRAM.
008770     MOVE SPACES           TO WS-ERRH-PARAGRAPH.
008780     MOVE SPACES           TO WS-ERRH-FILE-NAME.
008790     MOVE SPACES           TO WS-ERRH-FILE-STATUS.
008800     CALL ABEND-PROGRAM USING WS-ERRH-INTERFACE.
008810*
008820 END-Z-ERROR-HANDLER.
008830     EXIT.
008840     EJECT.
