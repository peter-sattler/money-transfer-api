000100*--------------------------------------------------------------*
000110*                                                              *
000120*      nacwtro.cpy                                             *
000130*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000140*                                                              *
000150* Element of the NACT ledger-posting suite.                    *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190*    DESCRIPTION
000200*
000210*    Layout of the TRANSFER-RESULT-OUT record written by NACT02
000220*    for every request it reads off TRANSFER-REQUEST-IN - one
000230*    record out for one record in, whether the transfer posted
000240*    or was rejected.  The record embeds a full post-transfer
000250*    snapshot of both accounts touched, using the REPLACING
000260*    technique (borrowed from the customer-file update suite's
000270*    CUSTCOPY convention) to fold the ACCOUNT layout in twice
000280*    under two different prefixes.
000290*
000300*    WHEN THE TRANSFER IS REJECTED, THE DATE/TIME AND STATUS
000310*    ARE SET BUT BOTH EMBEDDED ACCOUNT SNAPSHOTS ARE LEFT AT
000320*    THEIR PRE-TRANSFER VALUES.
000330*
000340*    AMENDMENT HISTORY
000350*
000360*     DATE       AUTHOR   CHANGE-REQ   DESCRIPTION
000370*     06/06/92   RPW      CR-0488      ORIGINAL LAYOUT - GOES
000380*                                      IN WITH THE NEW OPTIMISTIC
000390*                                      LOCKING SCHEME
000400*     02/02/99   THL      CR-1184      Y2K: TRES-DATETIME WIDENED
000410*                                      TO A FULL 4-DIGIT YEAR
000420*                                      (WAS 9(12) YYMMDDHHMMSS)
000430*     03/11/02   THL      CR-1389      CONFIRMED BOTH EMBEDDED
000440*                                      ACCOUNT SNAPSHOTS CARRY
000450*                                      ACCT-VERSION AS FOUND
000460*                                      AFTER POSTING - NOTED
000470*                                      HERE AFTER THE CR-1377
000480*                                      RECONCILIATION INCIDENT
000490*
000500     10  TRES-DATETIME                 PIC 9(14).
000510     10  TRES-DATETIME-R REDEFINES TRES-DATETIME.
000520         15  TRES-DT-CCYY              PIC 9(04).
000530         15  TRES-DT-MM                PIC 9(02).
000540         15  TRES-DT-DD                PIC 9(02).
000550         15  TRES-DT-HH                PIC 9(02).
000560         15  TRES-DT-MN                PIC 9(02).
000570         15  TRES-DT-SS                PIC 9(02).
000580     10  TRES-STATUS                   PIC X(20).
000590         88  TRES-STATUS-POSTED        VALUE 'POSTED'.
000600     10  TRES-SOURCE-ACCOUNT.
000610         COPY NACWTAC REPLACING ==ACCT-== BY ==TRSA-==.
000620     10  TRES-TARGET-ACCOUNT.
000630         COPY NACWTAC REPLACING ==ACCT-== BY ==TRTA-==.
000640     10  FILLER                        PIC X(10).
