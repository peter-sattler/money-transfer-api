000100*--------------------------------------------------------------*
000110*                                                              *
000120*      nacwvers.cpy                                            *
000130*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000140*                                                              *
000150* Element of the NACT ledger-posting suite.                    *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190*    DESCRIPTION
000200*
000210*    The description of the optimistic-concurrency check used by
000220*    NACT02 is placed in a copy book as a matter of convenience,
000230*    in the same way the old account-lock record used to be.
000240*
000250*    Because this job is a single-threaded batch step there is
000260*    no second task able to update ACCOUNT-MASTER underneath us,
000270*    but the check is kept as a standing safeguard: the version
000280*    NACT02 read an account under is compared against the
000290*    version still on the file immediately before the REWRITE
000300*    that posts a debit or credit. A mismatch means the account
000310*    record was re-read and changed somewhere in between (for
000320*    instance by an account appearing as the target of an
000330*    earlier request in the same run) and the posting must be
000340*    refused rather than silently overlaid.
000350*
000360*    AMENDMENT HISTORY
000370*
000380*     DATE       AUTHOR   CHANGE-REQ   DESCRIPTION
000390*     06/06/92   RPW      CR-0488      ORIGINAL LAYOUT -
000400*                                      REPLACES THE OLD
000410*                                      ACCOUNT-IN-USE LOCK
000420*                                      RECORD NOW THAT THE
000430*                                      SUITE IS BATCH-ONLY
000440*     03/11/02   THL      CR-1389      ADDED THE STANDING-
000450*                                      SAFEGUARD NOTE ABOVE
000460*                                      AFTER OPERATIONS ASKED
000470*                                      WHY THE CHECK WAS STILL
000480*                                      HERE ON A SINGLE-
000490*                                      THREADED BATCH STEP
000500*                                      (CR-1377)
000510*
000520     05  WS-VERS-CHECK-REC.
000530*
000540*        THE ACCOUNT BEING CHECKED.
000550*
000560         10  WS-VERS-CHECK-ACCOUNT     PIC 9(09) VALUE ZERO.
000570*
000580*        THE VERSION NACT02 HELD THE ACCOUNT UNDER WHEN IT WAS
000590*        LAST READ, AND THE VERSION ACTUALLY FOUND ON THE FILE
000600*        WHEN THE CHECK WAS PERFORMED.
000610*
000620         10  WS-VERS-CHECK-EXPECTED    PIC 9(09) VALUE ZERO.
000630         10  WS-VERS-CHECK-ACTUAL      PIC 9(09) VALUE ZERO.
000640*
000650         10  WS-VERS-CHECK-RESULT      PIC X(01).
000660             88  VERS-CHECK-OK         VALUE 'S'.
000670             88  VERS-CHECK-FAILED     VALUE 'F'.
000680             88  VERS-CHECK-ERROR      VALUE 'E'.
000690