000100*--------------------------------------------------------------*
000110*                                                              *
000120*      nacwttr.cpy                                             *
000130*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000140*                                                              *
000150* Element of the NACT ledger-posting suite.                    *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190*    DESCRIPTION
000200*
000210*    Layout of the TRANSFER-REQUEST-IN input record read by
000220*    NACT02 - one occurrence per transfer requested against a
000230*    single customer's own two accounts.  The matching output
000240*    record produced on TRANSFER-RESULT-OUT is described
000250*    separately in NACWTRO, since the two records belong to
000260*    different files.
000270*
000280*    AMENDMENT HISTORY
000290*
000300*     DATE       AUTHOR   CHANGE-REQ   DESCRIPTION
000310*     06/06/92   RPW      CR-0488      ORIGINAL LAYOUT - GOES
000320*                                      IN WITH THE NEW OPTIMISTIC
000330*                                      LOCKING SCHEME
000340*     02/02/99   THL      CR-1184      Y2K REVIEW - NO DATE
000350*                                      FIELDS ON THIS RECORD,
000360*                                      NO CHANGE REQUIRED
000370*     03/11/02   THL      CR-1389      CONFIRMED TR-AMOUNT IS
000380*                                      NEVER ZERO OR NEGATIVE ON
000390*                                      A WELL-FORMED REQUEST -
000400*                                      NOTED HERE AFTER THE
000410*                                      CR-1377 RECONCILIATION
000420*                                      INCIDENT
000430*
000440     10  TR-CUST-ID                    PIC X(10).
000450     10  TR-SOURCE-NUMBER              PIC 9(09).
000460     10  TR-TARGET-NUMBER              PIC 9(09).
000470     10  TR-AMOUNT                     PIC S9(13)V99 COMP-3.
000480     10  FILLER                        PIC X(20).
000490