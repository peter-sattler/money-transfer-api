000100*--------------------------------------------------------------*
000110*                                                              *
000120*      nacwtac.cpy                                             *
000130*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000140*                                                              *
000150* Element of the NACT ledger-posting suite.                    *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190*    DESCRIPTION
000200*
000210*    Layout of the ACCOUNT master record. ACCT-NUMBER is
000220*    assigned sequentially by NACT01 as each account is loaded
000230*    and doubles as the RELATIVE key of the ACCOUNT-MASTER file,
000240*    so no separate index table is needed to find an account -
000250*    only to find which customer owns it (see CUST-INDEX-TABLE
000260*    in NACT02).
000270*
000280*    ACCT-VERSION is the optimistic-concurrency counter described
000290*    in NACWVERS - it is bumped by one on every successful credit
000300*    or debit and forms half of the token returned on a transfer
000310*    (the other half being the account's own partner in the
000320*    transfer).
000330*
000340*    AMENDMENT HISTORY
000350*
000360*     DATE       AUTHOR   CHANGE-REQ   DESCRIPTION
000370*     09/14/88   RPW      CR-0041      ORIGINAL LAYOUT
000380*     06/06/92   RPW      CR-0488      ADDED ACCT-VERSION FOR
000390*                                      THE NEW OPTIMISTIC
000400*                                      LOCKING SCHEME - SEE
000410*                                      NACWVERS
000420*     02/02/99   THL      CR-1184      Y2K REVIEW - NO DATE
000430*                                      FIELDS ON THIS RECORD,
000440*                                      NO CHANGE REQUIRED
000450*     03/11/02   THL      CR-1389      DOCUMENTED THE ACCT-
000460*                                      VERSION/NACWVERS TOKEN
000470*                                      RELATIONSHIP MORE FULLY
000480*                                      AFTER A SUPPORT QUESTION
000490*                                      ON THE CR-1377
000500*                                      RECONCILIATION INCIDENT
000510*
000520*
000530*    Primary key - also the relative record number of this
000540*    record on ACCOUNT-MASTER.
000550*
000560     10  ACCT-NUMBER                   PIC 9(09).
000570*
000580*    Account classification and ownership.
000590*
000600     10  ACCT-TYPE                     PIC X(08).
000610         88  ACCT-TYPE-CHECKING        VALUE 'CHECKING'.
000620         88  ACCT-TYPE-SAVINGS         VALUE 'SAVINGS '.
000630     10  ACCT-CUST-ID                  PIC X(10).
000640*
000650*    Balance - never negative at rest (see BR-2); held packed
000660*    since it participates in COMPUTE statements every posting
000670*    run. The REDEFINES gives a paragraph a plain unsigned
000680*    view of the magnitude for edited report lines.
000690*
000700     10  ACCT-BALANCE                  PIC S9(13)V99 COMP-3.
000710     10  ACCT-BALANCE-UNSIGNED REDEFINES ACCT-BALANCE
000720                                       PIC 9(13)V99 COMP-3.
000730*
000740*    Optimistic-concurrency counter - see NACWVERS.
000750*
000760     10  ACCT-VERSION                  PIC 9(09).
000770*
000780     10  FILLER                        PIC X(20).
000790