000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    NACT04.
000120 AUTHOR.        R P WOJCIK.
000130 INSTALLATION.  IBM HURSLEY.
000140 DATE-WRITTEN.  SEPTEMBER 1988.
000150 DATE-COMPILED.
000160 SECURITY.      NONCONFIDENTIAL.
000170*
000180*--------------------------------------------------------------*
000190*                                                              *
000200*      nact04.cbl                                              *
000210*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000220*                                                              *
000230* Element of the NACT ledger-posting suite.                    *
000240*                                                              *
000250*--------------------------------------------------------------*
000260*
000270*    DESCRIPTION
000280*
000290* The common error/abend handler shared by NACT01, NACT02 and
000300* NACT03. Every call passes WS-ERRH-INTERFACE (see NACWERRH)
000310* describing where the problem was found and how serious it
000320* is. A log line is written to SYSOUT for every call; a
000330* warning severity then simply returns control to the caller,
000340* a fatal severity goes on to abend the job.
000350*
000360* This program never returns from a fatal call - the caller
000370* should assume control only comes back when the severity was
000380* a warning.
000390*
000400*    AMENDMENT HISTORY
000410*
000420*     DATE       AUTHOR   CHANGE-REQ   DESCRIPTION
000430*
000440*     09/14/88   RPW      CR-0041      ORIGINAL PROGRAM -
000450*                                      DISPLAY AND ABEND ONLY,
000460*                                      NO CALL-COUNT TRACE YET
000470*     06/06/92   RPW      CR-0488      ADDED THE CALL-COUNT
000480*                                      FIELD TO THE LOG LINE -
000490*                                      USEFUL WHEN AN OVERNIGHT
000500*                                      RUN ABENDS AND WE NEED
000510*                                      TO KNOW HOW MANY
000520*                                      WARNINGS WENT BY FIRST
000530*     02/02/99   THL      CR-1184      Y2K REVIEW - THE LOG
000540*                                      LINE NOW CARRIES A FULL
000550*                                      4-DIGIT YEAR (SEE
000560*                                      WS-CURRENT-DATE BELOW)
000570*     03/11/02   THL      CR-1389      ADDED WS-CALLER-NAME TO
000580*                                      THE LOG LINE AFTER THE
000590*                                      CR-1377 RECONCILIATION
000600*                                      INCIDENT - OPERATIONS
000610*                                      COULD NOT TELL WHICH
000620*                                      STEP A WARNING CAME FROM
000630*                                      WITHOUT IT
000640*
000650*    FILES
000660*
000670*     NONE - THIS PROGRAM OWNS NO FILES OF ITS OWN.  THE LOG
000680*     LINE GOES TO SYSOUT VIA DISPLAY.
000690*
000700*    COPYBOOKS
000710*
000720*     NACWERRH - Layout of the interface passed in by the
000730*                caller.
000740*
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SOURCE-COMPUTER. IBM-370.
000780 OBJECT-COMPUTER. IBM-370.
000790 SPECIAL-NAMES.
000800     UPSI-0 ON  STATUS IS WS-DEBUG-TRACE-ON
000810            OFF STATUS IS WS-DEBUG-TRACE-OFF.
000820*
000830 DATA DIVISION.
000840 WORKING-STORAGE SECTION.
000850*
000860*    Store eye-catcher details to aid dump reading
000870*
000880 01  WS-DEBUG-DETAILS.
000890     05  FILLER                     PIC X(32)
000900           VALUE 'NACT04-------WORKING STORAGE  '.
000910     05  WS-PROGRAM-NAME            PIC X(08) VALUE 'NACT04'.
000920     05  FILLER                     PIC X(01) VALUE SPACE.
000930*
000940*    Counts how many times this handler has been entered this
000950*    run - carried on every log line so a warning trail can be
000960*    tied back to how far through the run it happened.
000970*
000980 01  WS-CALL-COUNTER.
000990     05  WS-CALL-COUNT              PIC 9(05) COMP VALUE ZERO.
001000     05  FILLER                     PIC X(02).
001010*
001020*    The calling program's name split out so the abend code
001030*    can be built from its own two-digit suffix - the same
001040*    naming convention the rest of the suite uses (NACT01,
001050*    NACT02, NACT03 ...).
001060*
001070 01  WS-CALLER-NAME-GROUP.
001080     05  WS-CALLER-NAME             PIC X(08).
001090     05  WS-CALLER-NAME-R REDEFINES WS-CALLER-NAME.
001100         10  WS-CALLER-PREFIX       PIC X(06).
001110         10  WS-CALLER-SUFFIX       PIC X(02).
001120     05  WS-CALLER-SUFFIX-N         PIC 9(02).
001130     05  FILLER                     PIC X(01).
001140*
001150*    The abend code and reason code passed to CEE3ABD on a
001160*    fatal error. The code is 9900 plus the caller's own
001170*    two-digit suffix so the operator can tell which step went
001180*    down straight off the job log without reading the SYSOUT.
001190*
001200 01  WS-ABEND-CONTROL.
001210     05  WS-ABEND-CODE              PIC S9(09) COMP
001220                                   VALUE ZERO.
001230     05  WS-ABEND-CODE-X REDEFINES WS-ABEND-CODE
001240                                   PIC X(04).
001250     05  WS-ABEND-REASON            PIC S9(09) COMP
001260                                   VALUE ZERO.
001270     05  FILLER                     PIC X(02).
001280*
001290*    CURRENT DATE AND TIME, STAMPED ONTO EVERY LOG LINE.
001300*
001310 01  WS-CURRENT-DATE.
001320     05  WS-CURR-DATE-CCYYMMDD      PIC 9(08).
001330     05  WS-CURR-DATE-R REDEFINES WS-CURR-DATE-CCYYMMDD.
001340         10  WS-CURR-DT-CCYY        PIC 9(04).
001350         10  WS-CURR-DT-MM          PIC 9(02).
001360         10  WS-CURR-DT-DD          PIC 9(02).
001370 01  WS-CURRENT-TIME.
001380     05  WS-CURR-TIME-HHMMSSCC      PIC 9(08).
001390     05  WS-CURR-TIME-R REDEFINES WS-CURR-TIME-HHMMSSCC.
001400         10  WS-CURR-TM-HH          PIC 9(02).
001410         10  WS-CURR-TM-MN          PIC 9(02).
001420         10  WS-CURR-TM-SS          PIC 9(02).
001430         10  WS-CURR-TM-CC          PIC 9(02).
001440*
001450*    One-line error log message built for every call and
001460*    written to SYSOUT via DISPLAY.
001470*
001480 01  WS-ERROR-LOG-LINE.
001490     05  FILLER                     PIC X(01) VALUE SPACE.
001500     05  WS-LOG-DATE                PIC 9(08).
001510     05  FILLER                     PIC X(01) VALUE SPACE.
001520     05  WS-LOG-TIME                PIC 9(06).
001530     05  FILLER                     PIC X(01) VALUE SPACE.
001540     05  WS-LOG-CALL-COUNT          PIC ZZZZ9.
001550     05  FILLER                     PIC X(01) VALUE SPACE.
001560     05  WS-LOG-SEVERITY            PIC X(01).
001570     05  FILLER                     PIC X(01) VALUE SPACE.
001580     05  WS-LOG-PROGRAM             PIC X(08).
001590     05  FILLER                     PIC X(01) VALUE SPACE.
001600     05  WS-LOG-PARAGRAPH           PIC X(08).
001610     05  FILLER                     PIC X(01) VALUE SPACE.
001620     05  WS-LOG-FILE-NAME           PIC X(08).
001630     05  FILLER                     PIC X(01) VALUE SPACE.
001640     05  WS-LOG-FILE-STATUS         PIC X(02).
001650     05  FILLER                     PIC X(01) VALUE SPACE.
001660     05  WS-LOG-MESSAGE             PIC X(60).
001670*
001680 LINKAGE SECTION.
001690*
001700*    The interface passed in on the call - see NACWERRH.
001710*
001720 01  LS-ERRH-INTERFACE.
001730     COPY NACWERRH.
001740*
001750 PROCEDURE DIVISION USING LS-ERRH-INTERFACE.
001760*
001770 NACT04-MAIN SECTION.
001780*
001790 NACT04-010.
001800     ADD 1 TO WS-CALL-COUNT.
001810     PERFORM 100-LOG-ERROR    THRU END-100-LOG-ERROR.
001820     PERFORM 200-CHECK-ABEND  THRU END-200-CHECK-ABEND.
001830*
001840 END-NACT04-MAIN.
001850     GOBACK.
001860     EJECT.
001870*
001880 100-LOG-ERROR SECTION.
001890*
001900*  Builds and displays one log line for this call - every call
001910*  is logged regardless of severity so the warning trail is
001920*  complete even when the run later abends.
001930*
001940 100-010.
001950     ACCEPT WS-CURR-DATE-CCYYMMDD FROM DATE YYYYMMDD.
001960     ACCEPT WS-CURR-TIME-HHMMSSCC FROM TIME.
001970     MOVE WS-CURR-DATE-CCYYMMDD   TO WS-LOG-DATE.
001980     MOVE WS-CURR-TIME-HHMMSSCC (1:6) TO WS-LOG-TIME.
001990     MOVE WS-CALL-COUNT           TO WS-LOG-CALL-COUNT.
002000     MOVE WS-ERRH-SEVERITY        TO WS-LOG-SEVERITY.
002010     MOVE WS-ERRH-PROGRAM         TO WS-LOG-PROGRAM.
002020     MOVE WS-ERRH-PARAGRAPH       TO WS-LOG-PARAGRAPH.
002030     MOVE WS-ERRH-FILE-NAME       TO WS-LOG-FILE-NAME.
002040     MOVE WS-ERRH-FILE-STATUS     TO WS-LOG-FILE-STATUS.
002050     MOVE WS-ERRH-MESSAGE         TO WS-LOG-MESSAGE.
002060     DISPLAY WS-ERROR-LOG-LINE.
002070*
002080 END-100-LOG-ERROR.
002090     EXIT.
002100     EJECT.
002110*
002120 200-CHECK-ABEND SECTION.
002130*
002140*  A warning has already been logged above and simply falls
002150*  through so control returns to the caller. A fatal severity
002160*  builds an abend code from the calling program's own
002170*  two-digit suffix and forces the job down via CEE3ABD so the
002180*  abend shows up on the job log with a code that points back
002190*  at which step failed.
002200*
002210 200-010.
002220     IF  ERRH-SEVERITY-FATAL
002230         MOVE WS-ERRH-PROGRAM     TO WS-CALLER-NAME
002240         MOVE WS-CALLER-SUFFIX    TO WS-CALLER-SUFFIX-N
002250         MOVE 9900                TO WS-ABEND-CODE
002260         ADD  WS-CALLER-SUFFIX-N  TO WS-ABEND-CODE
002270         MOVE ZERO                TO WS-ABEND-REASON
002280         CALL 'CEE3ABD' USING WS-ABEND-CODE WS-ABEND-REASON
002290     END-IF.
002300*
002310 END-200-CHECK-ABEND.
002320     EXIT.
002330     EJECT.
