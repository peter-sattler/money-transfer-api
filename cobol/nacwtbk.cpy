000100*--------------------------------------------------------------*
000110*                                                              *
000120*      nacwtbk.cpy                                             *
000130*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000140*                                                              *
000150* Element of the NACT ledger-posting suite.                    *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190*    DESCRIPTION
000200*
000210*    Layout of the one-card run-control record that names the
000220*    bank whose customer roster this run is loading or posting
000230*    against.  NACT01 reads one of these from RUN-PARM-IN
000240*    before it opens any master file; NACT02 re-reads the same
000250*    card so that the bank-membership check (BR-4) has the
000260*    identifier to compare each account's owner against.
000270*
000280*    AMENDMENT HISTORY
000290*
000300*     DATE       AUTHOR   CHANGE-REQ   DESCRIPTION
000310*     09/14/88   RPW      CR-0041      ORIGINAL LAYOUT
000320*     02/02/99   THL      CR-1184      Y2K: BANK-ID WIDENED,
000330*                                      NO DATE FIELDS PRESENT
000340*                                      SO NO FURTHER CHANGE
000350*                                      NEEDED HERE
000360*     03/11/02   THL      CR-1389      CONFIRMED BANK-NAME IS
000370*                                      NOT USED AS A MATCH KEY
000380*                                      ANYWHERE IN THE SUITE -
000390*                                      NOTED HERE AFTER THE
000400*                                      CR-1377 RECONCILIATION
000410*                                      INCIDENT RAISED THE
000420*                                      QUESTION
000430*     04/02/03   RPW      CR-1447      BANK-NAME IS NOW CHECKED
000440*                                      FOR BLANKS BY NACT01
000450*                                      100-030 (BR-11) BEFORE
000460*                                      THE RUN-CARD IS TRUSTED -
000470*                                      NO LAYOUT CHANGE HERE
000480*
000490     10  BANK-ID                       PIC 9(09).
000500     10  BANK-NAME                     PIC X(60).
000510     10  FILLER                        PIC X(11).
