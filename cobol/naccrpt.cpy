000100*--------------------------------------------------------------*
000110*                                                              *
000120*      naccrpt.cpy                                             *
000130*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000140*                                                              *
000150* Element of the NACT ledger-posting suite.                    *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190*    DESCRIPTION
000200*
000210*    LINKAGE interface passed on every CALL from NACT02 to
000220*    NACT03, the transfer-posting report writer. NACT02 builds
000230*    one CA-RPT-DETAIL group per request processed and CALLs
000240*    NACT03 with CA-RPT-FUNCTION set to 'D'; NACT03 accumulates
000250*    the per-customer subtotal table itself (see NACT03
000260*    working-storage) since TRANSFER-REQUEST-IN is not
000270*    guaranteed to arrive sorted by CUST-ID. When NACT02 has
000280*    read its last request it CALLs NACT03 once more with
000290*    CA-RPT-FUNCTION set to 'E', at which point NACT03 sorts
000300*    its subtotal table, prints it and the final totals, and
000310*    closes the report.
000320*
000330*    AMENDMENT HISTORY
000340*
000350*     DATE       AUTHOR   CHANGE-REQ   DESCRIPTION
000360*     06/06/92   RPW      CR-0488      ORIGINAL LAYOUT - GOES
000370*                                      IN WITH THE NEW TRANSFER
000380*                                      POSTING REPORT
000390*     02/02/99   THL      CR-1184      Y2K REVIEW - NO DATE
000400*                                      FIELDS ON THIS RECORD,
000410*                                      NO CHANGE REQUIRED
000420*     03/11/02   THL      CR-1389      CONFIRMED CA-RPT-TOTALS
000430*                                      IS ONLY MEANINGFUL ON THE
000440*                                      END-OF-RUN CALL - NOTED
000450*                                      HERE AFTER THE CR-1377
000460*                                      RECONCILIATION INCIDENT
000470*     04/02/03   RPW      CR-1447      ADDED CA-RPT-REJECT-
000480*                                      TOTALS SO THE END-OF-RUN
000490*                                      CALL CAN CARRY A PER-
000500*                                      REASON REJECTION
000510*                                      BREAKDOWN TO NACT03 -
000520*                                      OPERATIONS WANTED TO SEE
000530*                                      WHICH REASON WAS DRIVING
000540*                                      A GIVEN RUN'S REJECT
000550*                                      COUNT WITHOUT RE-READING
000560*                                      THE DETAIL REPORT
000570*
000580     05  CA-RPT-LINKAGE.
000590         10  CA-RPT-FUNCTION           PIC X(01).
000600             88  CA-RPT-DETAIL-LINE    VALUE 'D'.
000610             88  CA-RPT-END-OF-RUN     VALUE 'E'.
000620         10  CA-RPT-DETAIL.
000630             15  CA-RPT-CUST-ID        PIC X(10).
000640             15  CA-RPT-SOURCE-NUMBER  PIC 9(09).
000650             15  CA-RPT-TARGET-NUMBER  PIC 9(09).
000660             15  CA-RPT-AMOUNT         PIC S9(13)V99 COMP-3.
000670             15  CA-RPT-SOURCE-BAL-AFTER
000680                                       PIC S9(13)V99 COMP-3.
000690             15  CA-RPT-TARGET-BAL-AFTER
000700                                       PIC S9(13)V99 COMP-3.
000710             15  CA-RPT-STATUS         PIC X(20).
000720         10  CA-RPT-TOTALS.
000730             15  CA-RPT-TOTAL-READ     PIC 9(07) COMP.
000740             15  CA-RPT-TOTAL-POSTED   PIC 9(07) COMP.
000750             15  CA-RPT-TOTAL-REJECTED PIC 9(07) COMP.
000760             15  CA-RPT-GRAND-AMOUNT   PIC S9(13)V99 COMP-3.
000770*
000780*        REJECTION BREAKDOWN BY REASON - ONE COUNTER PER
000790*        WS-LITS-STATUS-* LITERAL IN NACWLITS, POSTED EXCLUDED.
000800*        THESE ALWAYS SUM TO CA-RPT-TOTAL-REJECTED.
000810*
000820         10  CA-RPT-REJECT-TOTALS.
000830             15  CA-RPT-REJ-INSUFF-FUNDS
000840                                       PIC 9(07) COMP.
000850             15  CA-RPT-REJ-SAME-ACCT  PIC 9(07) COMP.
000860             15  CA-RPT-REJ-SRC-NOT-FOUND
000870                                       PIC 9(07) COMP.
000880             15  CA-RPT-REJ-TGT-NOT-FOUND
000890                                       PIC 9(07) COMP.
000900             15  CA-RPT-REJ-ZERO-AMOUNT
000910                                       PIC 9(07) COMP.
000920             15  CA-RPT-REJ-NOT-BANK-CUST
000930                                       PIC 9(07) COMP.
000940             15  CA-RPT-REJ-CUST-NOT-FOUND
000950                                       PIC 9(07) COMP.
000960             15  CA-RPT-REJ-VERS-CONFLICT
000970                                       PIC 9(07) COMP.
000980         10  FILLER                    PIC X(05).
000990