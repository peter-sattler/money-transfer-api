000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    NACT01.
000120 AUTHOR.        R P WOJCIK.
000130 INSTALLATION.  IBM HURSLEY.
000140 DATE-WRITTEN.  SEPTEMBER 1988.
000150 DATE-COMPILED.
000160 SECURITY.      NONCONFIDENTIAL.
000170*
000180*--------------------------------------------------------------*
000190*                                                              *
000200*      nact01.cbl                                              *
000210*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000220*                                                              *
000230* Element of the NACT ledger-posting suite.                    *
000240*                                                              *
000250*--------------------------------------------------------------*
000260*
000270***************************************************************
000280*
000290*    DESCRIPTION
000300*
000310* This program is the overnight master-file load and
000320* maintenance step for the ledger-posting suite. It reads the
000330* one-card bank identification RUN-PARM-IN, builds the
000340* CUSTOMER-MASTER and ACCOUNT-MASTER RELATIVE files from the
000350* branch-supplied CUSTOMER-MASTER-IN and ACCOUNT-MASTER-IN
000360* sequential extracts, applies any customer or account delete
000370* transactions on MAST-MAINT-IN, and prints the
000380* LOAD-CONTROL-REPORT of what was read, loaded and rejected.
000390*
000400* NACT02, the transfer-posting step, expects CUSTOMER-MASTER
000410* and ACCOUNT-MASTER to already exist and be current when it is
000420* run, so this step must complete successfully before NACT02
000430* is submitted.
000440*
000450***************************************************************
000460*     AMENDMENT HISTORY
000470*
000480*      DATE       AUTHOR   CHANGE-REQ   DESCRIPTION
000490*
000500*      09/14/88   RPW      CR-0041      ORIGINAL PROGRAM -
000510*                                       CUSTOMER AND ACCOUNT
000520*                                       LOAD ONLY, NO
000530*                                       MAINTENANCE STEP YET
000540*      11/30/90   RPW      CR-0309      ADDED CUST-IMAGE-REF
000550*                                       PASS-THROUGH FOR THE
000560*                                       NEW PHOTO-CAPTURE
000570*                                       TERMINALS AT THE
000580*                                       BRANCHES (SEE NACWTCU)
000590*      06/06/92   RPW      CR-0488      ADDED MAST-MAINT-IN AND
000600*                                       THE 400-APPLY-
000610*                                       MAINTENANCE SECTION SO
000620*                                       BRANCHES CAN DELETE A
000630*                                       CLOSED ACCOUNT OR
000640*                                       CUSTOMER WITHOUT A
000650*                                       FULL RELOAD
000660*      04/18/94   LKD      CR-0712      ADDED CUST-ACCOUNT-
000670*                                       COUNT MAINTENANCE SO
000680*                                       420-DELETE-CUSTOMER
000690*                                       NO LONGER HAS TO SCAN
000700*                                       ALL OF ACCOUNT-MASTER
000710*      02/02/99   THL      CR-1184      Y2K: BIRTH-DATE AND
000720*                                       JOIN-DATE ON THE
000730*                                       INCOMING CUSTOMER
000740*                                       EXTRACT ARE NOW FULL
000750*                                       CCYYMMDD - REMOVED THE
000760*                                       WINDOWING THAT USED TO
000770*                                       ASSUME A 19 CENTURY
000780*      09/17/01   RPW      CR-1301      ADDED THE CUST-ACCOUNT-
000790*                                       COUNT RANGE CHECK IN
000800*                                       420-DELETE-CUSTOMER
000810*                                       AFTER A BAD EXTRACT LEFT
000820*                                       A NEGATIVE COUNT ON ONE
000830*                                       BRANCH'S RECORDS
000840*      04/02/03   RPW      CR-1447      100-020 NOW REJECTS A
000850*                                       RUN-CARD WITH A BLANK
000860*                                       BANK-NAME (BR-11) -
000870*                                       INSTEAD OF LOADING A
000880*                                       RUN'S WORTH OF RECORDS
000890*                                       UNDER AN UNNAMED BANK
000900*     11/18/03   RPW      CR-1449      LOAD CONTROL REPORT
000910*                                      HEADING NOW CARRIES THE
000920*                                      RUN DATE - OPERATIONS
000930*                                      COULD NOT TELL TWO RUNS'
000940*                                      REPORTS APART IN THE
000950*                                      OVERNIGHT PRINT QUEUE
000960*
000970***************************************************************
000980*     FILES
000990*
001000*     RUN-PARM-IN      - ONE-CARD BANK IDENTIFICATION
001010*     CUSTOMER-MASTER-IN - BRANCH CUSTOMER EXTRACT, LOAD INPUT
001020*     ACCOUNT-MASTER-IN  - BRANCH ACCOUNT EXTRACT, LOAD INPUT
001030*     MAST-MAINT-IN    - CUSTOMER/ACCOUNT DELETE TRANSACTIONS
001040*     CUSTOMER-MASTER  - RELATIVE, BUILT AND MAINTAINED HERE
001050*     ACCOUNT-MASTER   - RELATIVE, BUILT AND MAINTAINED HERE
001060*     LOAD-CONTROL-REPORT - CONTROL TOTALS FOR THIS RUN
001070*
001080***************************************************************
001090*     COPYBOOKS
001100*
001110*     NACWTBK - Layout of the bank run-card.
001120*     NACWTCU - Layout of the Customer record.
001130*     NACWTAC - Layout of the Account record.
001140*     NACWLITS - Common working storage.
001150*     NACWERRH - Working storage layout of the data passed to
001160*                the Error Handler program.
001170*
001180***************************************************************
001190*
001200 ENVIRONMENT DIVISION.
001210 CONFIGURATION SECTION.
001220 SOURCE-COMPUTER. IBM-370.
001230 OBJECT-COMPUTER. IBM-370.
001240 SPECIAL-NAMES.
001250     C01 IS TOP-OF-FORM.
001260*
001270 INPUT-OUTPUT SECTION.
001280 FILE-CONTROL.
001290*
001300     SELECT RUN-PARM-IN        ASSIGN TO RUNPARM
001310         ACCESS IS SEQUENTIAL
001320         FILE STATUS  IS  WS-FS-RUN-PARM.
001330*
001340     SELECT CUSTOMER-MASTER-IN ASSIGN TO CUSTIN
001350         ACCESS IS SEQUENTIAL
001360         FILE STATUS  IS  WS-FS-CUST-IN.
001370*
001380     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACCTIN
001390         ACCESS IS SEQUENTIAL
001400         FILE STATUS  IS  WS-FS-ACCT-IN.
001410*
001420     SELECT MAST-MAINT-IN      ASSIGN TO MAINTIN
001430         ACCESS IS SEQUENTIAL
001440         FILE STATUS  IS  WS-FS-MAINT-IN.
001450*
001460     SELECT CUSTOMER-MASTER    ASSIGN TO CUSTMAS
001470         ORGANIZATION IS RELATIVE
001480         ACCESS MODE  IS DYNAMIC
001490         RELATIVE KEY IS WS-CUST-RRN
001500         FILE STATUS  IS  WS-FS-CUST-MAS.
001510*
001520     SELECT ACCOUNT-MASTER     ASSIGN TO ACCTMAS
001530         ORGANIZATION IS RELATIVE
001540         ACCESS MODE  IS DYNAMIC
001550         RELATIVE KEY IS WS-ACCT-RRN
001560         FILE STATUS  IS  WS-FS-ACCT-MAS.
001570*
001580     SELECT LOAD-CONTROL-REPORT ASSIGN TO LOADRPT
001590         ACCESS IS SEQUENTIAL
001600         FILE STATUS  IS  WS-FS-LOAD-RPT.
001610*
001620 DATA DIVISION.
001630 FILE SECTION.
001640*
001650 FD  RUN-PARM-IN
001660     RECORDING MODE IS F.
001670 01  BANK-RECORD.
001680     COPY NACWTBK.
001690*
001700 FD  CUSTOMER-MASTER-IN
001710     RECORDING MODE IS F.
001720 01  CUSTOMER-IN-RECORD.
001730     COPY NACWTCU.
001740*
001750*    THE ACCOUNT LOAD EXTRACT CARRIES ONLY WHAT THE BRANCH
001760*    SYSTEM KNOWS ABOUT AN ACCOUNT BEFORE IT EXISTS ON OUR
001770*    FILE - THE OWNING CUSTOMER, THE TYPE AND AN OPENING
001780*    BALANCE.  ACCT-NUMBER AND ACCT-VERSION ARE ASSIGNED BY
001790*    THIS PROGRAM, SO THE LAYOUT IS NOT THE SAME AS NACWTAC
001800*    AND IS NOT WORTH A SEPARATE COPY BOOK FOR ITS OWN SAKE.
001810*
001820 FD  ACCOUNT-MASTER-IN
001830     RECORDING MODE IS F.
001840 01  ACCOUNT-IN-RECORD.
001850     05  ALOD-CUST-ID              PIC X(10).
001860     05  ALOD-ACCT-TYPE            PIC X(08).
001870         88  ALOD-TYPE-CHECKING    VALUE 'CHECKING'.
001880         88  ALOD-TYPE-SAVINGS     VALUE 'SAVINGS '.
001890     05  ALOD-BALANCE              PIC S9(13)V99 COMP-3.
001900     05  FILLER                    PIC X(20).
001910*
001920 FD  MAST-MAINT-IN
001930     RECORDING MODE IS F.
001940 01  MAINT-TRANS-RECORD.
001950     05  MAINT-TRANS-CODE         PIC X(02).
001960         88  MAINT-DELETE-CUSTOMER VALUE 'DC'.
001970         88  MAINT-DELETE-ACCOUNT  VALUE 'DA'.
001980     05  MAINT-CUST-ID            PIC X(10).
001990     05  MAINT-ACCT-NUMBER        PIC 9(09).
002000     05  FILLER                   PIC X(19).
002010*
002020 FD  CUSTOMER-MASTER.
002030 01  CUSTOMER-RECORD.
002040     COPY NACWTCU.
002050*
002060 FD  ACCOUNT-MASTER.
002070 01  ACCOUNT-RECORD.
002080     COPY NACWTAC.
002090*
002100 FD  LOAD-CONTROL-REPORT
002110     RECORDING MODE IS F.
002120 01  LOAD-RPT-LINE                PIC X(80).
002130*
002140 WORKING-STORAGE SECTION.
002150*
002160*    Store eye-catcher details to aid dump reading
002170*
002180 01  WS-DEBUG-DETAILS.
002190     05  FILLER                     PIC X(32)
002200           VALUE 'NACT01-------WORKING STORAGE  '.
002210     05  WS-PROGRAM-NAME            PIC X(08) VALUE 'NACT01'.
002220     05  FILLER                     PIC X(01) VALUE SPACE.
002230*
002240*    FILE STATUS BYTES - ONE PER SELECT ABOVE
002250*
002260 01  WS-FILE-STATUSES.
002270     05  WS-FS-RUN-PARM            PIC X(02) VALUE '00'.
002280     05  WS-FS-CUST-IN             PIC X(02) VALUE '00'.
002290     05  WS-FS-ACCT-IN             PIC X(02) VALUE '00'.
002300     05  WS-FS-MAINT-IN            PIC X(02) VALUE '00'.
002310     05  WS-FS-CUST-MAS            PIC X(02) VALUE '00'.
002320     05  WS-FS-ACCT-MAS            PIC X(02) VALUE '00'.
002330     05  WS-FS-LOAD-RPT            PIC X(02) VALUE '00'.
002340     05  FILLER                    PIC X(02).
002350*
002360*    END-OF-FILE SWITCHES
002370*
002380 01  WS-SWITCHES.
002390     05  WS-CUST-IN-SW             PIC X(01) VALUE 'N'.
002400         88  CUSTOMER-IN-EOF       VALUE 'Y'.
002410     05  WS-ACCT-IN-SW             PIC X(01) VALUE 'N'.
002420         88  ACCOUNT-IN-EOF        VALUE 'Y'.
002430     05  WS-MAINT-IN-SW            PIC X(01) VALUE 'N'.
002440         88  MAINT-IN-EOF          VALUE 'Y'.
002450     05  WS-CUST-VALID-SW          PIC X(01) VALUE 'Y'.
002460         88  CUST-IS-VALID         VALUE 'Y'.
002470         88  CUST-IS-INVALID       VALUE 'N'.
002480     05  WS-ACCT-VALID-SW          PIC X(01) VALUE 'Y'.
002490         88  ACCT-IS-VALID         VALUE 'Y'.
002500         88  ACCT-IS-INVALID       VALUE 'N'.
002510     05  WS-LOOKUP-SW              PIC X(01) VALUE 'N'.
002520         88  LOOKUP-FOUND          VALUE 'Y'.
002530         88  LOOKUP-NOT-FOUND      VALUE 'N'.
002540     05  FILLER                    PIC X(01).
002550*
002560*    RELATIVE RECORD NUMBERS AND THE NEXT-AVAILABLE COUNTERS
002570*    USED TO ASSIGN THEM.  ACCT-NUMBER DOUBLES AS ITS OWN
002580*    RELATIVE KEY, SO WS-ACCT-RRN AND WS-ACCT-NEXT-NUMBER ARE
002590*    ALWAYS THE SAME VALUE AT THE POINT A NEW ACCOUNT IS
002600*    WRITTEN.
002610*
002620 01  WS-RRN-CONTROL.
002630     05  WS-CUST-RRN               PIC 9(05) COMP.
002640     05  WS-CUST-NEXT-RRN          PIC 9(05) COMP VALUE ZERO.
002650     05  WS-ACCT-RRN               PIC 9(09) COMP.
002660     05  WS-ACCT-NEXT-NUMBER       PIC 9(09) COMP VALUE ZERO.
002670     05  WS-ACCT-NEXT-NUMBER-X REDEFINES WS-ACCT-NEXT-NUMBER
002680                               PIC X(04).
002690     05  FILLER                    PIC X(02).
002700*
002710*    RUN CONTROL TOTALS - PRINTED BY 800-WRITE-LOAD-TOTALS
002720*
002730 01  WS-RUN-TOTALS.
002740     05  WS-CUST-READ              PIC 9(07) COMP VALUE ZERO.
002750     05  WS-CUST-LOADED            PIC 9(07) COMP VALUE ZERO.
002760     05  WS-CUST-REJECTED          PIC 9(07) COMP VALUE ZERO.
002770     05  WS-ACCT-READ              PIC 9(07) COMP VALUE ZERO.
002780     05  WS-ACCT-LOADED            PIC 9(07) COMP VALUE ZERO.
002790     05  WS-ACCT-REJECTED          PIC 9(07) COMP VALUE ZERO.
002800     05  WS-MAINT-READ             PIC 9(07) COMP VALUE ZERO.
002810     05  WS-MAINT-APPLIED          PIC 9(07) COMP VALUE ZERO.
002820     05  WS-MAINT-REJECTED         PIC 9(07) COMP VALUE ZERO.
002830     05  FILLER                    PIC X(02).
002840*
002850*    WORKING COPY OF AN INCOMING CUSTOMER RECORD, VALIDATED
002860*    BEFORE IT IS MOVED TO CUSTOMER-RECORD AND WRITTEN.
002870*
002880 01  WS-CUSTOMER-WORK.
002890     COPY NACWTCU REPLACING ==CUST-== BY ==CUSW-==.
002900*
002910*    CUST-INDEX-TABLE GIVES US THE RELATIVE RECORD NUMBER OF A
002920*    CUSTOMER ON CUSTOMER-MASTER FROM THEIR ALPHANUMERIC
002930*    CUST-ID, WHICH IS NOT A USABLE RELATIVE KEY ON ITS OWN.
002940*    ENTRIES ARE APPENDED IN THE ORDER CUSTOMERS ARE LOADED,
002950*    NOT IN CUST-ID SEQUENCE, SO THE TABLE IS SCANNED WITH A
002960*    PLAIN SEARCH RATHER THAN SEARCH ALL.
002970*
002980 01  CUST-INDEX-TABLE.
002990     05  CUST-INDEX-ENTRY OCCURS WS-LITS-MAX-CUSTOMERS TIMES
003000                          INDEXED BY CX.
003010         10  CIX-CUST-ID           PIC X(10).
003020         10  CIX-RRN               PIC 9(05) COMP.
003030         10  FILLER                PIC X(01).
003040 01  WS-CUST-TABLE-COUNT            PIC 9(05) COMP VALUE ZERO.
003050*
003060*    RUN DATE AND TIME - STAMPED ON THE LOAD CONTROL REPORT
003070*    HEADING BY 100-INITIALISE.
003080*
003090 01  WS-CURRENT-DATE.
003100     05  WS-CURR-DATE-CCYYMMDD      PIC 9(08).
003110     05  WS-CURR-DATE-R REDEFINES WS-CURR-DATE-CCYYMMDD.
003120         10  WS-CURR-DT-CCYY        PIC 9(04).
003130         10  WS-CURR-DT-MM          PIC 9(02).
003140         10  WS-CURR-DT-DD          PIC 9(02).
003150 01  WS-CURRENT-TIME.
003160     05  WS-CURR-TIME-HHMMSSCC      PIC 9(08).
003170     05  WS-CURR-TIME-R REDEFINES WS-CURR-TIME-HHMMSSCC.
003180         10  WS-CURR-TM-HH          PIC 9(02).
003190         10  WS-CURR-TM-MN          PIC 9(02).
003200         10  WS-CURR-TM-SS          PIC 9(02).
003210         10  WS-CURR-TM-CC          PIC 9(02).
003220*
003230*    COMMON LITERALS
003240*
003250 01  FILLER.
003260     05  FILLER                    PIC X(36) VALUE
003270        '********  NACWLITS COPYBOOK  *******'.
003280     COPY NACWLITS.
003290*
003300*    THE INTERFACE TO THE ERROR HANDLER PROGRAM IS DESCRIBED
003310*    IN A COPY BOOK IN ORDER TO ENSURE CONSISTENCY.
003320*
003330 01  FILLER.
003340     05  FILLER                    PIC X(36) VALUE
003350        '********  NACWERRH COPYBOOK  *******'.
003360     COPY NACWERRH.
003370*
003380*    PROGRAM NAME TABLE, FOLLOWING THE REST OF THE SUITE'S
003390*    CONVENTION FOR NAMING THE HANDLER PROGRAM IT CALLS.
003400*
003410 01  ABEND-PROGRAM.
003420     05  WS-ABEND-PROGRAM-PREFIX  PIC X(04) VALUE 'NACT'.
003430     05  FILLER                   PIC X(04) VALUE '04  '.
003440*
003450*    REPORT LINE DETAIL AND HEADING WORK AREAS
003460*
003470 01  WS-RPT-HEADING-1.
003480     05  FILLER                   PIC X(01) VALUE SPACE.
003490     05  FILLER                   PIC X(30) VALUE
003500         'NACT01 - LOAD CONTROL REPORT'.
003510     05  FILLER                   PIC X(08) VALUE 'BANK ID '.
003520     05  WS-RPT-HDG-BANK-ID       PIC 9(09).
003530     05  FILLER                   PIC X(10) VALUE 'RUN DATE: '.
003540     05  WS-RPT-HDG-MM            PIC 99.
003550     05  FILLER                   PIC X(01) VALUE '/'.
003560     05  WS-RPT-HDG-DD            PIC 99.
003570     05  FILLER                   PIC X(01) VALUE '/'.
003580     05  WS-RPT-HDG-CCYY          PIC 9(04).
003590     05  FILLER                   PIC X(08) VALUE SPACES.
003600*
003610 01  WS-RPT-DETAIL-1.
003620     05  FILLER                   PIC X(01) VALUE SPACE.
003630     05  WS-RPT-DET-LABEL         PIC X(30).
003640     05  FILLER                   PIC X(05) VALUE SPACES.
003650     05  WS-RPT-DET-COUNT         PIC ZZZ,ZZ9.
003660     05  FILLER                   PIC X(37) VALUE SPACES.
003670*
003680 LINKAGE SECTION.
003690*
003700 PROCEDURE DIVISION.
003710*
003720 000-MAIN SECTION.
003730*
003740 000-010.
003750     PERFORM 100-INITIALISE        THRU END-100-INITIALISE.
003760     PERFORM 200-LOAD-CUSTOMERS    THRU END-200-LOAD-CUSTOMERS.
003770     PERFORM 300-LOAD-ACCOUNTS     THRU END-300-LOAD-ACCOUNTS.
003780     PERFORM 400-APPLY-MAINTENANCE THRU END-400-APPLY-MAINTENANCE.
003790     PERFORM 800-WRITE-LOAD-TOTALS THRU END-800-WRITE-LOAD-TOTALS.
003800     PERFORM 900-TERMINATE         THRU END-900-TERMINATE.
003810*
003820 END-000-MAIN.
003830     STOP RUN.
003840     EJECT.
003850*
003860 100-INITIALISE SECTION.
003870*
003880*  Open every file this run will touch and read the bank
003890*  run-card.  A missing or unreadable run-card is fatal -
003900*  BR-4 in NACT02 depends on knowing which bank this run is
003910*  for.
003920*
003930 100-010.
003940     OPEN INPUT  RUN-PARM-IN
003950                 CUSTOMER-MASTER-IN
003960                 ACCOUNT-MASTER-IN
003970                 MAST-MAINT-IN.
003980     OPEN OUTPUT CUSTOMER-MASTER
003990                 ACCOUNT-MASTER
004000                 LOAD-CONTROL-REPORT.
004010*
004020 100-020.
004030     READ RUN-PARM-IN.
004040     IF  WS-FS-RUN-PARM NOT = '00'
004050         MOVE 'NO BANK RUN-CARD PRESENT' TO WS-ERRH-MESSAGE
004060         SET ERRH-SEVERITY-FATAL TO TRUE
004070         PERFORM Z-ERROR-HANDLER THRU END-Z-ERROR-HANDLER
004080     END-IF.
004090     MOVE BANK-ID TO WS-RPT-HDG-BANK-ID.
004100     ACCEPT WS-CURR-DATE-CCYYMMDD FROM DATE YYYYMMDD.
004110     MOVE WS-CURR-DT-MM   TO WS-RPT-HDG-MM.
004120     MOVE WS-CURR-DT-DD   TO WS-RPT-HDG-DD.
004130     MOVE WS-CURR-DT-CCYY TO WS-RPT-HDG-CCYY.
004140*
004150*  BR-11 - BANK-NAME is one of the fields that may never be
004160*  blank at record-creation time; unlike a customer or account
004170*  extract record a bad run-card cannot simply be skipped, so
004180*  a blank bank name is fatal the same way a missing run-card
004190*  is above.
004200*
004210 100-030.
004220     IF  BANK-NAME = SPACES
004230         MOVE 'BANK RUN-CARD HAS A BLANK BANK NAME' TO
004240             WS-ERRH-MESSAGE
004250         SET ERRH-SEVERITY-FATAL TO TRUE
004260         PERFORM Z-ERROR-HANDLER THRU END-Z-ERROR-HANDLER
004270     END-IF.
004280*
004290 END-100-INITIALISE.
004300     EXIT.
004310     EJECT.
004320*
004330 200-LOAD-CUSTOMERS SECTION.
004340*
004350*  Drives the CUSTOMER-MASTER-IN extract.  Each record is
004360*  validated and, if good, given the next sequential
004370*  CUSTOMER-MASTER relative record number and indexed in
004380*  CUST-INDEX-TABLE so that 300-LOAD-ACCOUNTS can resolve
004390*  CUST-ID to an owning customer.
004400*
004410 200-010.
004420     PERFORM 210-READ-CUSTOMER-IN THRU END-210-READ-CUSTOMER-IN.
004430*
004440 200-020.
004450     IF  CUSTOMER-IN-EOF
004460         GO TO END-200-LOAD-CUSTOMERS
004470     END-IF.
004480     PERFORM 220-VALIDATE-CUSTOMER THRU END-220-VALIDATE-CUSTOMER.
004490     IF  CUST-IS-VALID
004500         PERFORM 230-ADD-CUSTOMER THRU END-230-ADD-CUSTOMER
004510     ELSE
004520         ADD 1 TO WS-CUST-REJECTED
004530     END-IF.
004540     PERFORM 210-READ-CUSTOMER-IN THRU END-210-READ-CUSTOMER-IN.
004550     GO TO 200-020.
004560*
004570 END-200-LOAD-CUSTOMERS.
004580     EXIT.
004590     EJECT.
004600*
004610 210-READ-CUSTOMER-IN SECTION.
004620*
004630 210-010.
004640     READ CUSTOMER-MASTER-IN INTO WS-CUSTOMER-WORK
004650         AT END
004660             SET CUSTOMER-IN-EOF TO TRUE
004670     END-READ.
004680     IF  NOT CUSTOMER-IN-EOF
004690         IF  WS-FS-CUST-IN = '00'
004700             ADD 1 TO WS-CUST-READ
004710         ELSE
004720             MOVE 'CUSTOMER-MASTER-IN READ ERROR' TO
004730                 WS-ERRH-MESSAGE
004740             SET ERRH-SEVERITY-FATAL TO TRUE
004750             PERFORM Z-ERROR-HANDLER THRU END-Z-ERROR-HANDLER
004760         END-IF
004770     END-IF.
004780*
004790 END-210-READ-CUSTOMER-IN.
004800     EXIT.
004810     EJECT.
004820*
004830 220-VALIDATE-CUSTOMER SECTION.
004840*
004850*  BR-11 - the fields listed here may never be blank at
004860*  record-creation time.  A CUST-ID already present in
004870*  CUST-INDEX-TABLE is also rejected, since the customer
004880*  already exists on file (no-op per the load rules).
004890*
004900 220-010.
004910     SET CUST-IS-VALID TO TRUE.
004920     IF  CUSW-ID              = SPACES
004930     OR  CUSW-FIRST-NAME      = SPACES
004940     OR  CUSW-LAST-NAME       = SPACES
004950     OR  CUSW-GENDER          = SPACE
004960     OR  CUSW-ADDR-STREET     = SPACES
004970     OR  CUSW-ADDR-CITY       = SPACES
004980     OR  CUSW-ADDR-STATE      = SPACES
004990     OR  CUSW-ADDR-ZIP        = SPACES
005000     OR  CUSW-PHONE           = SPACES
005010     OR  CUSW-BIRTH-DATE      = ZERO
005020         SET CUST-IS-INVALID TO TRUE
005030     END-IF.
005040*
005050 220-020.
005060     IF  CUST-IS-VALID
005070         SET CX TO 1
005080         SEARCH CUST-INDEX-ENTRY
005090             AT END
005100                 CONTINUE
005110             WHEN CIX-CUST-ID (CX) = CUSW-ID
005120                 SET CUST-IS-INVALID TO TRUE
005130         END-SEARCH
005140     END-IF.
005150*
005160 END-220-VALIDATE-CUSTOMER.
005170     EXIT.
005180     EJECT.
005190*
005200 230-ADD-CUSTOMER SECTION.
005210*
005220 230-010.
005230     ADD 1 TO WS-CUST-NEXT-RRN.
005240     MOVE WS-CUST-NEXT-RRN   TO WS-CUST-RRN.
005250     MOVE WS-CUSTOMER-WORK   TO CUSTOMER-RECORD.
005260     MOVE ZERO               TO CUST-ACCOUNT-COUNT.
005270     WRITE CUSTOMER-RECORD.
005280     IF  WS-FS-CUST-MAS NOT = '00'
005290         MOVE 'CUSTOMER-MASTER WRITE ERROR' TO WS-ERRH-MESSAGE
005300         SET ERRH-SEVERITY-FATAL TO TRUE
005310         PERFORM Z-ERROR-HANDLER THRU END-Z-ERROR-HANDLER
005320     END-IF.
005330*
005340 230-020.
005350     ADD 1 TO WS-CUST-TABLE-COUNT.
005360     SET CX TO WS-CUST-TABLE-COUNT.
005370     MOVE CUSW-ID      TO CIX-CUST-ID (CX).
005380     MOVE WS-CUST-RRN  TO CIX-RRN (CX).
005390     ADD 1 TO WS-CUST-LOADED.
005400*
005410 END-230-ADD-CUSTOMER.
005420     EXIT.
005430     EJECT.
005440*
005450 300-LOAD-ACCOUNTS SECTION.
005460*
005470*  Drives the ACCOUNT-MASTER-IN extract in the same fashion as
005480*  200-LOAD-CUSTOMERS.  ACCT-NUMBER is assigned sequentially
005490*  starting at 1 and is used directly as the ACCOUNT-MASTER
005500*  relative key, so no separate account index table is kept.
005510*
005520 300-010.
005530     PERFORM 310-READ-ACCOUNT-IN THRU END-310-READ-ACCOUNT-IN.
005540*
005550 300-020.
005560     IF  ACCOUNT-IN-EOF
005570         GO TO END-300-LOAD-ACCOUNTS
005580     END-IF.
005590     PERFORM 320-VALIDATE-ACCOUNT THRU END-320-VALIDATE-ACCOUNT.
005600     IF  ACCT-IS-VALID
005610         PERFORM 330-ADD-ACCOUNT THRU END-330-ADD-ACCOUNT
005620     ELSE
005630         ADD 1 TO WS-ACCT-REJECTED
005640     END-IF.
005650     PERFORM 310-READ-ACCOUNT-IN THRU END-310-READ-ACCOUNT-IN.
005660     GO TO 300-020.
005670*
005680 END-300-LOAD-ACCOUNTS.
005690     EXIT.
005700     EJECT.
005710*
005720 310-READ-ACCOUNT-IN SECTION.
005730*
005740 310-010.
005750     READ ACCOUNT-MASTER-IN
005760         AT END
005770             SET ACCOUNT-IN-EOF TO TRUE
005780     END-READ.
005790     IF  NOT ACCOUNT-IN-EOF
005800         IF  WS-FS-ACCT-IN = '00'
005810             ADD 1 TO WS-ACCT-READ
005820         ELSE
005830             MOVE 'ACCOUNT-MASTER-IN READ ERROR' TO
005840                 WS-ERRH-MESSAGE
005850             SET ERRH-SEVERITY-FATAL TO TRUE
005860             PERFORM Z-ERROR-HANDLER THRU END-Z-ERROR-HANDLER
005870         END-IF
005880     END-IF.
005890*
005900 END-310-READ-ACCOUNT-IN.
005910     EXIT.
005920     EJECT.
005930*
005940 320-VALIDATE-ACCOUNT SECTION.
005950*
005960*  BR-11 - ACCT-TYPE and the owning customer must be present,
005970*  and the owning customer must already exist on
005980*  CUSTOMER-MASTER (BR-10).
005990*
006000 320-010.
006010     SET ACCT-IS-VALID TO TRUE.
006020     IF  ALOD-CUST-ID = SPACES
006030     OR (NOT ALOD-TYPE-CHECKING AND NOT ALOD-TYPE-SAVINGS)
006040         SET ACCT-IS-INVALID TO TRUE
006050     END-IF.
006060*
006070 320-020.
006080     IF  ACCT-IS-VALID
006090         SET CX TO 1
006100         SEARCH CUST-INDEX-ENTRY
006110             AT END
006120                 SET ACCT-IS-INVALID TO TRUE
006130             WHEN CIX-CUST-ID (CX) = ALOD-CUST-ID
006140                 MOVE CIX-RRN (CX) TO WS-CUST-RRN
006150         END-SEARCH
006160     END-IF.
006170*
006180 END-320-VALIDATE-ACCOUNT.
006190     EXIT.
006200     EJECT.
006210*
006220 330-ADD-ACCOUNT SECTION.
006230*
006240*  The opening balance defaults to zero when the extract
006250*  leaves it blank/zero - COMP-3 zero is indistinguishable
006260*  from an absent value so no further test is needed.
006270*
006280 330-010.
006290     ADD 1 TO WS-ACCT-NEXT-NUMBER.
006300     MOVE WS-ACCT-NEXT-NUMBER TO WS-ACCT-RRN.
006310     MOVE WS-ACCT-NEXT-NUMBER TO ACCT-NUMBER.
006320     MOVE ALOD-ACCT-TYPE      TO ACCT-TYPE.
006330     MOVE ALOD-CUST-ID        TO ACCT-CUST-ID.
006340     MOVE ALOD-BALANCE        TO ACCT-BALANCE.
006350     MOVE ZERO                TO ACCT-VERSION.
006360     WRITE ACCOUNT-RECORD.
006370     IF  WS-FS-ACCT-MAS NOT = '00'
006380         MOVE 'ACCOUNT-MASTER WRITE ERROR' TO WS-ERRH-MESSAGE
006390         SET ERRH-SEVERITY-FATAL TO TRUE
006400         PERFORM Z-ERROR-HANDLER THRU END-Z-ERROR-HANDLER
006410     END-IF.
006420     ADD 1 TO WS-ACCT-LOADED.
006430*
006440 330-020.
006450*
006460*  Keep CUST-ACCOUNT-COUNT current on the owning customer so
006470*  that a later customer-delete can be audited without a
006480*  scan of all of ACCOUNT-MASTER.
006490*
006500     READ CUSTOMER-MASTER.
006510     ADD 1 TO CUST-ACCOUNT-COUNT.
006520     REWRITE CUSTOMER-RECORD.
006530*
006540 END-330-ADD-ACCOUNT.
006550     EXIT.
006560     EJECT.
006570*
006580 400-APPLY-MAINTENANCE SECTION.
006590*
006600*  Customer and account deletes arrive on MAST-MAINT-IN so a
006610*  branch can close a single account, or remove a customer who
006620*  has left the bank, between full reloads.
006630*
006640 400-010.
006650     PERFORM 410-READ-MAINT-IN THRU END-410-READ-MAINT-IN.
006660*
006670 400-020.
006680     IF  MAINT-IN-EOF
006690         GO TO END-400-APPLY-MAINTENANCE
006700     END-IF.
006710     EVALUATE TRUE
006720         WHEN MAINT-DELETE-CUSTOMER
006730             PERFORM 420-DELETE-CUSTOMER THRU END-420-DELETE-CUSTOMER
006740         WHEN MAINT-DELETE-ACCOUNT
006750             PERFORM 440-DELETE-ACCOUNT THRU END-440-DELETE-ACCOUNT
006760         WHEN OTHER
006770             ADD 1 TO WS-MAINT-REJECTED
006780     END-EVALUATE.
006790     PERFORM 410-READ-MAINT-IN THRU END-410-READ-MAINT-IN.
006800     GO TO 400-020.
006810*
006820 END-400-APPLY-MAINTENANCE.
006830     EXIT.
006840     EJECT.
006850*
006860 410-READ-MAINT-IN SECTION.
006870*
006880 410-010.
006890     READ MAST-MAINT-IN
006900         AT END
006910             SET MAINT-IN-EOF TO TRUE
006920     END-READ.
006930     IF  NOT MAINT-IN-EOF
006940         IF  WS-FS-MAINT-IN = '00'
006950             ADD 1 TO WS-MAINT-READ
006960         ELSE
006970             MOVE 'MAST-MAINT-IN READ ERROR' TO
006980                 WS-ERRH-MESSAGE
006990             SET ERRH-SEVERITY-FATAL TO TRUE
007000             PERFORM Z-ERROR-HANDLER THRU END-Z-ERROR-HANDLER
007010         END-IF
007020     END-IF.
007030*
007040 END-410-READ-MAINT-IN.
007050     EXIT.
007060     EJECT.
007070*
007080 420-DELETE-CUSTOMER SECTION.
007090*
007100*  BR-10 - the customer must exist.  A customer's remaining
007110*  accounts are NOT checked here - that is left to the
007120*  branch system raising the transaction, per house policy
007130*  on this run.
007140*
007150 420-010.
007160     SET CX TO 1.
007170     SET LOOKUP-NOT-FOUND TO TRUE.
007180     SEARCH CUST-INDEX-ENTRY
007190         AT END
007200             CONTINUE
007210         WHEN CIX-CUST-ID (CX) = MAINT-CUST-ID
007220             MOVE CIX-RRN (CX) TO WS-CUST-RRN
007230             SET LOOKUP-FOUND TO TRUE
007240     END-SEARCH.
007250*
007260 420-020.
007270     IF  LOOKUP-FOUND
007280         DELETE CUSTOMER-MASTER RECORD
007290         IF  WS-FS-CUST-MAS = '00'
007300             ADD 1 TO WS-MAINT-APPLIED
007310         ELSE
007320             ADD 1 TO WS-MAINT-REJECTED
007330         END-IF
007340     ELSE
007350         ADD 1 TO WS-MAINT-REJECTED
007360     END-IF.
007370*
007380 END-420-DELETE-CUSTOMER.
007390     EXIT.
007400     EJECT.
007410*
007420 440-DELETE-ACCOUNT SECTION.
007430*
007440*  BR-9 - an account may only be deleted if its balance is
007450*  exactly zero.  BR-10 - the account must exist.
007460*
007470 440-010.
007480     MOVE MAINT-ACCT-NUMBER TO WS-ACCT-RRN.
007490     READ ACCOUNT-MASTER
007500         INVALID KEY
007510             MOVE '23' TO WS-FS-ACCT-MAS
007520     END-READ.
007530*
007540 440-020.
007550     IF  WS-FS-ACCT-MAS NOT = '00'
007560         ADD 1 TO WS-MAINT-REJECTED
007570     ELSE
007580         IF  ACCT-BALANCE NOT = ZERO
007590             ADD 1 TO WS-MAINT-REJECTED
007600         ELSE
007610             DELETE ACCOUNT-MASTER RECORD
007620             PERFORM 450-DECREMENT-ACCT-COUNT
007630                 THRU END-450-DECREMENT-ACCT-COUNT
007640             ADD 1 TO WS-MAINT-APPLIED
007650         END-IF
007660     END-IF.
007670*
007680 END-440-DELETE-ACCOUNT.
007690     EXIT.
007700     EJECT.
007710*
007720 450-DECREMENT-ACCT-COUNT SECTION.
007730*
007740 450-010.
007750     SET CX TO 1.
007760     SEARCH CUST-INDEX-ENTRY
007770         AT END
007780             CONTINUE
007790         WHEN CIX-CUST-ID (CX) = ACCT-CUST-ID
007800             MOVE CIX-RRN (CX) TO WS-CUST-RRN
007810             READ CUSTOMER-MASTER
007820             SUBTRACT 1 FROM CUST-ACCOUNT-COUNT
007830             REWRITE CUSTOMER-RECORD
007840     END-SEARCH.
007850*
007860 END-450-DECREMENT-ACCT-COUNT.
007870     EXIT.
007880     EJECT.
007890*
007900 800-WRITE-LOAD-TOTALS SECTION.
007910*
007920 800-010.
007930     WRITE LOAD-RPT-LINE FROM WS-RPT-HEADING-1
007940         AFTER ADVANCING C01.
007950     MOVE SPACES TO LOAD-RPT-LINE.
007960     WRITE LOAD-RPT-LINE AFTER ADVANCING 2.
007970*
007980 800-020.
007990     MOVE 'CUSTOMER RECORDS READ'    TO WS-RPT-DET-LABEL.
008000     MOVE WS-CUST-READ              TO WS-RPT-DET-COUNT.
008010     WRITE LOAD-RPT-LINE FROM WS-RPT-DETAIL-1 AFTER ADVANCING 1.
008020     MOVE 'CUSTOMER RECORDS LOADED'  TO WS-RPT-DET-LABEL.
008030     MOVE WS-CUST-LOADED            TO WS-RPT-DET-COUNT.
008040     WRITE LOAD-RPT-LINE FROM WS-RPT-DETAIL-1 AFTER ADVANCING 1.
008050     MOVE 'CUSTOMER RECORDS REJECTED' TO WS-RPT-DET-LABEL.
008060     MOVE WS-CUST-REJECTED          TO WS-RPT-DET-COUNT.
008070     WRITE LOAD-RPT-LINE FROM WS-RPT-DETAIL-1 AFTER ADVANCING 1.
008080     MOVE 'ACCOUNT RECORDS READ'     TO WS-RPT-DET-LABEL.
008090     MOVE WS-ACCT-READ              TO WS-RPT-DET-COUNT.
008100     WRITE LOAD-RPT-LINE FROM WS-RPT-DETAIL-1 AFTER ADVANCING 1.
008110     MOVE 'ACCOUNT RECORDS LOADED'   TO WS-RPT-DET-LABEL.
008120     MOVE WS-ACCT-LOADED            TO WS-RPT-DET-COUNT.
008130     WRITE LOAD-RPT-LINE FROM WS-RPT-DETAIL-1 AFTER ADVANCING 1.
008140     MOVE 'ACCOUNT RECORDS REJECTED' TO WS-RPT-DET-LABEL.
008150     MOVE WS-ACCT-REJECTED          TO WS-RPT-DET-COUNT.
008160     WRITE LOAD-RPT-LINE FROM WS-RPT-DETAIL-1 AFTER ADVANCING 1.
008170     MOVE 'MAINTENANCE TRANS READ'   TO WS-RPT-DET-LABEL.
008180     MOVE WS-MAINT-READ             TO WS-RPT-DET-COUNT.
008190     WRITE LOAD-RPT-LINE FROM WS-RPT-DETAIL-1 AFTER ADVANCING 1.
008200     MOVE 'MAINTENANCE TRANS APPLIED' TO WS-RPT-DET-LABEL.
008210     MOVE WS-MAINT-APPLIED          TO WS-RPT-DET-COUNT.
008220     WRITE LOAD-RPT-LINE FROM WS-RPT-DETAIL-1 AFTER ADVANCING 1.
008230     MOVE 'MAINTENANCE TRANS REJECTED' TO WS-RPT-DET-LABEL.
008240     MOVE WS-MAINT-REJECTED         TO WS-RPT-DET-COUNT.
008250     WRITE LOAD-RPT-LINE FROM WS-RPT-DETAIL-1 AFTER ADVANCING 1.
008260*
008270 END-800-WRITE-LOAD-TOTALS.
008280     EXIT.
008290     EJECT.
008300*
008310 900-TERMINATE SECTION.
008320*
008330 900-010.
008340     CLOSE RUN-PARM-IN
008350           CUSTOMER-MASTER-IN
008360           ACCOUNT-MASTER-IN
008370           MAST-MAINT-IN
008380           CUSTOMER-MASTER
008390           ACCOUNT-MASTER
008400           LOAD-CONTROL-REPORT.
008410*
008420 END-900-TERMINATE.
008430     EXIT.
008440     EJECT.
008450*
008460 Z-ERROR-HANDLER SECTION.
008470*
008480*  This routine invokes the common error handler for any
008490*  unexpected file-status condition.  A WARNING severity
008500*  returns control to the caller; a FATAL severity does not
008510*  return - NACT04 abends the job.
008520*
008530 Z-010.
008540     MOVE WS-PROGRAM-NAME  TO WS-ERRH-PROGRAM.
008550     MOVE SPACES           TO WS-ERRH-PARAGRAPH.
008560     MOVE SPACES           TO WS-ERRH-FILE-NAME.
008570     MOVE SPACES           TO WS-ERRH-FILE-STATUS.
008580     CALL ABEND-PROGRAM USING WS-ERRH-INTERFACE.
008590*
008600 END-Z-ERROR-HANDLER.
008610     EXIT.
008620     EJECT.