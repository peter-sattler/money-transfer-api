000100*--------------------------------------------------------------*
000110*                                                              *
000120*      nacwtcu.cpy                                             *
000130*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000140*                                                              *
000150* Element of the NACT ledger-posting suite.                    *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190*    DESCRIPTION
000200*
000210*    Layout of the CUSTOMER master record. One occurrence per
000220*    customer on file, keyed by CUST-ID (an alphanumeric branch
000230*    code plus sequence, e.g. "AAA-10", not a pure binary key,
000240*    so the master is held RELATIVE and indexed in working
000250*    storage by CUST-INDEX-TABLE rather than by a COBOL RECORD
000260*    KEY clause).
000270*
000280*    This layout is shared three ways -
000290*        - as the CUSTOMER-MASTER-IN bulk load record (NACT01)
000300*        - as the CUSTOMER-MASTER RELATIVE file record (NACT01,
000310*          NACT02)
000320*        - as the working-storage snapshot moved about inside
000330*          NACT01 and NACT02 while a customer is being resolved
000340*
000350*    AMENDMENT HISTORY
000360*
000370*     DATE       AUTHOR   CHANGE-REQ   DESCRIPTION
000380*     09/14/88   RPW      CR-0041      ORIGINAL LAYOUT
000390*     11/30/90   RPW      CR-0309      ADDED CUST-IMAGE-REF FOR
000400*                                      THE NEW PHOTO-CAPTURE
000410*                                      TERMINALS AT THE BRANCHES
000420*     04/18/94   LKD      CR-0712      ADDED CUST-ACCOUNT-COUNT
000430*                                      SO NACT01 CAN REFUSE A
000440*                                      CUSTOMER DELETE WITHOUT
000450*                                      RE-SCANNING THE ACCOUNT
000460*                                      MASTER
000470*     02/02/99   THL      CR-1184      Y2K: BIRTH/JOIN DATE
000480*                                      REDEFINES SPLIT OUT A
000490*                                      FULL 2-DIGIT CENTURY
000500*                                      (CUST-BIRTH-CC/
000510*                                      CUST-JOIN-CC) - NO
000520*                                      WINDOWING LOGIC NEEDED
000530*     09/17/01   RPW      CR-1301      WIDENED CUST-ACCOUNT-
000540*                                      COUNT TO PIC 9(04) COMP
000550*                                      AFTER A BUSY BRANCH CAME
000560*                                      WITHIN SIGHT OF THE OLD
000570*                                      3-DIGIT LIMIT
000580*
000590*
000600*    PRIMARY IDENTIFIER - LOOKED UP VIA CUST-INDEX-TABLE
000610*
000620     10  CUST-ID                       PIC X(10).
000630     10  CUST-BANK-ID                  PIC 9(09).
000640*
000650*    NAME AND DEMOGRAPHIC DATA
000660*
000670     10  CUST-NAME.
000680         15  CUST-FIRST-NAME           PIC X(30).
000690         15  CUST-LAST-NAME            PIC X(30).
000700     10  CUST-GENDER                   PIC X(01).
000710         88  CUST-GENDER-MALE          VALUE 'M'.
000720         88  CUST-GENDER-FEMALE        VALUE 'F'.
000730         88  CUST-GENDER-UNSPECIFIED   VALUE 'U'.
000740*
000750*    MAILING ADDRESS
000760*
000770     10  CUST-ADDRESS.
000780         15  CUST-ADDR-STREET          PIC X(40).
000790         15  CUST-ADDR-CITY            PIC X(30).
000800         15  CUST-ADDR-STATE           PIC X(02).
000810         15  CUST-ADDR-ZIP             PIC X(05).
000820*
000830*    CONTACT DATA - CUST-PHONE IS STORED FORMATTED AS
000840*    "(NNN) NNN-NNNN"; THE REDEFINES BELOW LETS A PARAGRAPH
000850*    PICK OFF JUST THE AREA CODE WITHOUT UNSTRINGING IT.
000860*
000870     10  CUST-PHONE                    PIC X(14).
000880     10  CUST-PHONE-PARTS REDEFINES CUST-PHONE.
000890         15  FILLER                    PIC X(01).
000900         15  CUST-PHONE-AREA           PIC X(03).
000910         15  FILLER                    PIC X(02).
000920         15  CUST-PHONE-EXCHANGE       PIC X(03).
000930         15  FILLER                    PIC X(01).
000940         15  CUST-PHONE-LINE           PIC X(04).
000950     10  CUST-EMAIL                    PIC X(50).
000960     10  CUST-IMAGE-REF                PIC X(40).
000970*
000980*    DATES - STORED CCYYMMDD; REDEFINES BELOW GIVE A PARAGRAPH
000990*    ACCESS TO THE INDIVIDUAL CENTURY/YEAR/MONTH/DAY GROUPS
001000*    WITHOUT UNSTRINGING.
001010*
001020     10  CUST-BIRTH-DATE               PIC 9(08).
001030     10  CUST-BIRTH-DATE-R REDEFINES CUST-BIRTH-DATE.
001040         15  CUST-BIRTH-CC             PIC 9(02).
001050         15  CUST-BIRTH-YY             PIC 9(02).
001060         15  CUST-BIRTH-MM             PIC 9(02).
001070         15  CUST-BIRTH-DD             PIC 9(02).
001080     10  CUST-JOIN-DATE                PIC 9(08).
001090     10  CUST-JOIN-DATE-R REDEFINES CUST-JOIN-DATE.
001100         15  CUST-JOIN-CC              PIC 9(02).
001110         15  CUST-JOIN-YY              PIC 9(02).
001120         15  CUST-JOIN-MM              PIC 9(02).
001130         15  CUST-JOIN-DD              PIC 9(02).
001140*
001150*    STATUS AND CONTROL FIELDS
001160*
001170     10  CUST-ACTIVE-FLAG              PIC X(01).
001180         88  CUST-IS-ACTIVE            VALUE 'Y'.
001190         88  CUST-IS-INACTIVE          VALUE 'N'.
001200     10  CUST-ACCOUNT-COUNT            PIC 9(04) COMP.
001210     10  FILLER                        PIC X(22).
001220