000100*--------------------------------------------------------------*
000110*                                                              *
000120*      nacwlits.cpy                                            *
000130*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000140*                                                              *
000150* Element of the NACT ledger-posting suite.                    *
000160*                                                              *
000170*--------------------------------------------------------------*
000180*
000190*    DESCRIPTION
000200*
000210*    Literals common to all four programs in the suite - file
000220*    status OK, the abend codes each program raises against
000230*    NACT04, and the posting-result status texts written to
000240*    TRANSFER-RESULT-OUT and to the posting report. Keeping
000250*    these in one copy book means a wording change only has to
000260*    be made once.
000270*
000280*    AMENDMENT HISTORY
000290*
000300*     DATE       AUTHOR   CHANGE-REQ   DESCRIPTION
000310*     09/14/88   RPW      CR-0041      ORIGINAL LAYOUT
000320*     06/06/92   RPW      CR-0488      ADDED THE REJECTION
000330*                                      STATUS LITERALS FOR THE
000340*                                      NEW TRANSFER-POSTING STEP
000350*     02/02/99   THL      CR-1184      Y2K REVIEW - NO DATE
000360*                                      FIELDS ON THIS RECORD,
000370*                                      NO CHANGE REQUIRED
000380*     03/11/02   THL      CR-1389      WIDENED
000390*                                      WS-LITS-MAX-ACCOUNTS TO
000400*                                      PIC 9(06) COMP - A
000410*                                      GROWING BANK'S ACCOUNT
000420*                                      COUNT WAS CLOSE TO
000430*                                      OUTGROWING THE OLD LIMIT
000440*
000450*    File-status and abend literals.
000460*
000470     05  WS-LITS-FILE-STATUS-OK        PIC X(02) VALUE '00'.
000480     05  WS-LITS-FILE-STATUS-EOF       PIC X(02) VALUE '10'.
000490     05  WS-LITS-ABEND-NACT01          PIC X(04) VALUE 'NC01'.
000500     05  WS-LITS-ABEND-NACT02          PIC X(04) VALUE 'NC02'.
000510     05  WS-LITS-ABEND-NACT03          PIC X(04) VALUE 'NC03'.
000520*
000530*    Transfer-posting result status texts - moved to
000540*    TRES-STATUS and to the detail line of the posting report.
000550*    Each is held to 20 characters to match TRES-STATUS.
000560*
000570     05  WS-LITS-STATUS-POSTED         PIC X(20)
000580                                       VALUE 'POSTED'.
000590     05  WS-LITS-STATUS-INSUFF-FUNDS   PIC X(20)
000600                                       VALUE 'INSUFFICIENT FUNDS'.
000610     05  WS-LITS-STATUS-SAME-ACCT      PIC X(20)
000620                                       VALUE 'SAME ACCOUNT'.
000630     05  WS-LITS-STATUS-SRC-NOT-FOUND  PIC X(20)
000640                                       VALUE 'SOURCE NOT FOUND'.
000650     05  WS-LITS-STATUS-TGT-NOT-FOUND  PIC X(20)
000660                                       VALUE 'TARGET NOT FOUND'.
000670     05  WS-LITS-STATUS-ZERO-AMOUNT    PIC X(20)
000680                                       VALUE 'ZERO OR MINUS AMOUNT'.
000690     05  WS-LITS-STATUS-NOT-BANK-CUST  PIC X(20)
000700                                       VALUE 'NOT A BANK CUSTOMER'.
000710     05  WS-LITS-STATUS-CUST-NOT-FOUND PIC X(20)
000720                                       VALUE 'CUSTOMER NOT FOUND'.
000730     05  WS-LITS-STATUS-VERS-CONFLICT  PIC X(20)
000740                                       VALUE 'VERSION CONFLICT'.
000750*
000760*    Table-size limits for CUST-INDEX-TABLE and the report's
000770*    per-customer subtotal table - see NACT02 working-storage.
000780*
000790     05  WS-LITS-MAX-CUSTOMERS         PIC 9(05) COMP
000800                                       VALUE 5000.
000810     05  WS-LITS-MAX-ACCOUNTS          PIC 9(06) COMP
000820                                       VALUE 20000.
000830